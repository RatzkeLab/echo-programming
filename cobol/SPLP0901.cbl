000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 14/02/1994                                                        
000130* Purpose: CONVERSAO DE NOME DE POCO (LETRA+COLUNA) PARA INDICES          
000140*          DE LINHA E COLUNA BASE-ZERO, COM VALIDACAO DO NOME.            
000150*          SUB-ROTINA COMUM DE PLACAS (UNIT-5), CHAMADA POR               
000160*          SPLP0210 E SPLP0220.                                           
000170******************************************************************        
000180* HISTORICO DE ALTERACOES                                                 
000190*------------------------------------------------------------             
000200* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000210*------------------------------------------------------------             
000220* 14/02/1994 AR      CPD-0231   VERSAO ORIGINAL - PLACAS DE 96            
000230*                               POCOS (8 LINHAS X 12 COLUNAS).            
000240* 30/08/1994 AR      CPD-0255   AMPLIADO PARA PLACAS DE 384               
000250*                               POCOS (16 LINHAS X 24 COLUNAS) -          
000260*                               TABELA DE LETRAS ATE "P".                 
000270* 12/03/1996 JCS     CPD-0402   COLUNA DE 1 DIGITO PASSA A SER            
000280*                               TRATADA SEM CONFUNDIR COM DEZENA.         
000290* 03/11/1996 JCS     CPD-0417   CORRIGIDO REDEFINES DE COLUNA -           
000300*                               POCO "A1" ERA LIDO COMO "A10".            
000310* 19/01/1999 AR      CPD-0511   REVISAO GERAL Y2K DO CPD - ESTE           
000320*                               PROGRAMA NAO POSSUI CAMPO DE              
000330*                               DATA; CERTIFICADO SEM IMPACTO.            
000340* 07/09/1999 MRS     CPD-0533   RETORNO PASSA A DISTINGUIR LETRA          
000350*                               INVALIDA (1) DE COLUNA INVALIDA           
000360*                               (2), A PEDIDO DO SPLP0220.                
000370******************************************************************        
000380 IDENTIFICATION DIVISION.                                                 
000390 PROGRAM-ID.    SPLP0901.                                                 
000400 AUTHOR.        A. RAFFUL.                                                
000410 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000420 DATE-WRITTEN.  14/02/1994.                                               
000430 DATE-COMPILED.                                                           
000440 SECURITY.      USO INTERNO DO CPD - SUB-ROTINA COMUM.                    
000450*                                                                         
000460*----------------------------------------------------------------         
000470 DATA DIVISION.                                                           
000480*----------------------------------------------------------------         
000490 WORKING-STORAGE SECTION.                                                 
000500*                                                                         
000510 01  WS-AREA-DE-TRABALHO.                                                 
000520     05  WS-NOME-POCO-LOCAL           PIC X(03).                          
000530     05  WS-NOME-POCO-LOCAL-R  REDEFINES WS-NOME-POCO-LOCAL.              
000540         10  WS-LETRA-LOCAL            PIC X(01).                         
000550         10  WS-COL-TEXTO-LOCAL        PIC X(02).                         
000560     05  FILLER                        PIC X(05).                         
000570*                                                                         
000580 01  WS-CONTROLE-COLUNA.                                                  
000590     05  WS-COL-TEXTO                  PIC X(02).                         
000600     05  WS-COL-TEXTO-R  REDEFINES WS-COL-TEXTO.                          
000610         10  WS-COL-DIG-1              PIC X(01).                         
000620         10  WS-COL-DIG-2              PIC X(01).                         
000630     05  WS-COL-EDITADO                PIC 9(02) VALUE ZEROS.             
000640     05  WS-COL-EDITADO-R REDEFINES WS-COL-EDITADO.                       
000650         10  WS-COL-DEZENA             PIC 9(01).                         
000660         10  WS-COL-UNIDADE            PIC 9(01).                         
000670     05  FILLER                        PIC X(04).                         
000680*                                                                         
000690 77  WS-ALFABETO-POCOS      PIC X(16) VALUE "ABCDEFGHIJKLMNOP".           
000700 77  WS-IND-LETRA           PIC 9(02) COMP.                               
000710 77  WS-ACHOU-LETRA         PIC X(01) VALUE "N".                          
000720     88  FLAG-ACHOU-LETRA             VALUE "S".                          
000730*                                                                         
000740*----------------------------------------------------------------         
000750 LINKAGE SECTION.                                                         
000760*----------------------------------------------------------------         
000770 01  LKS-PARAMETRO.                                                       
000780     05  LKS-NOME-POCO                 PIC X(03).                         
000790     05  LKS-LINHA-INDICE              PIC 9(02).                         
000800     05  LKS-COLUNA-INDICE             PIC 9(02).                         
000810     05  LKS-RETORNO                   PIC 9(01).                         
000820         88  LKS-POCO-OK               VALUE 0.                           
000830         88  LKS-LETRA-INVALIDA        VALUE 1.                           
000840         88  LKS-COLUNA-INVALIDA       VALUE 2.                           
000850     05  FILLER                        PIC X(02).                         
000860*                                                                         
000870*----------------------------------------------------------------         
000880* LKS-NOME-POCO      = NOME DO POCO, EX. "A1", "P24" (ENTRADA)            
000890* LKS-LINHA-INDICE   = INDICE DE LINHA BASE-ZERO   (SAIDA)                
000900* LKS-COLUNA-INDICE  = INDICE DE COLUNA BASE-ZERO  (SAIDA)                
000910* LKS-RETORNO = 0 - POCO VALIDO                                           
000920* LKS-RETORNO = 1 - LETRA DE LINHA INVALIDA (FORA DE A A P)               
000930* LKS-RETORNO = 2 - COLUNA INVALIDA (FORA DE 01 A 24)                     
000940*----------------------------------------------------------------         
000950 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
000960*----------------------------------------------------------------         
000970 P100-CONVERTE-POCO.                                                      
000980*                                                                         
000990     MOVE ZEROS               TO LKS-RETORNO                              
001000                                  LKS-LINHA-INDICE                        
001010                                  LKS-COLUNA-INDICE.                      
001020     MOVE LKS-NOME-POCO       TO WS-NOME-POCO-LOCAL.                      
001030     INSPECT WS-NOME-POCO-LOCAL                                           
001040         CONVERTING "abcdefghijklmnop" TO "ABCDEFGHIJKLMNOP".             
001050*                                                                         
001060     MOVE "N"                 TO WS-ACHOU-LETRA.                          
001070     PERFORM P200-PROCURA-LETRA THRU P200-FIM                             
001080         VARYING WS-IND-LETRA FROM 1 BY 1                                 
001090             UNTIL WS-IND-LETRA > 16 OR FLAG-ACHOU-LETRA.                 
001100*                                                                         
001110     IF NOT FLAG-ACHOU-LETRA                                              
001120         SET LKS-LETRA-INVALIDA TO TRUE                                   
001130     ELSE                                                                 
001140         COMPUTE LKS-LINHA-INDICE = WS-IND-LETRA - 1                      
001150         PERFORM P300-CONVERTE-COLUNA THRU P300-FIM                       
001160     END-IF.                                                              
001170*                                                                         
001180 P100-FIM.                                                                
001190*                                                                         
001200 P200-PROCURA-LETRA.                                                      
001210*                                                                         
001220     IF WS-ALFABETO-POCOS(WS-IND-LETRA:1) = WS-LETRA-LOCAL                
001230         SET FLAG-ACHOU-LETRA TO TRUE                                     
001240     END-IF.                                                              
001250*                                                                         
001260 P200-FIM.                                                                
001270*                                                                         
001280 P300-CONVERTE-COLUNA.                                                    
001290*                                                                         
001300     MOVE WS-COL-TEXTO-LOCAL  TO WS-COL-TEXTO.                            
001310     IF WS-COL-DIG-2 = SPACE                                              
001320         MOVE ZERO            TO WS-COL-DEZENA                            
001330         MOVE WS-COL-DIG-1    TO WS-COL-UNIDADE                           
001340     ELSE                                                                 
001350         MOVE WS-COL-TEXTO    TO WS-COL-EDITADO                           
001360     END-IF.                                                              
001370*                                                                         
001380     IF WS-COL-EDITADO < 1 OR WS-COL-EDITADO > 24                         
001390         SET LKS-COLUNA-INVALIDA  TO TRUE                                 
001400     ELSE                                                                 
001410         COMPUTE LKS-COLUNA-INDICE = WS-COL-EDITADO - 1                   
001420         SET LKS-POCO-OK          TO TRUE                                 
001430     END-IF.                                                              
001440*                                                                         
001450 P300-FIM.                                                                
001460*                                                                         
001470 P900-FIM-PROGRAMA.                                                       
001480     GOBACK.                                                              
001490*                                                                         
001500 END PROGRAM SPLP0901.                                                    
