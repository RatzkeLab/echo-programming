000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 21/04/1994                                                        
000130* Purpose: SORTEIO DE PAR (INDICE FORWARD, INDICE REVERSE) DENTRO         
000140*          DOS POOLS DE PRIMERS, DE FORMA PSEUDO-ALEATORIA E SEM          
000150*          REPETICAO DE PAR JA USADO NA MESMA RODADA (UNIT-2/5).          
000160*          CHAMADO PELO SPLP0120, UMA VEZ PARA CADA POCO DESTINO.         
000170*          MANTEM O SEMENTE E A TABELA DE PARES JA USADOS ENTRE           
000180*          CHAMADAS (O SUB-PROGRAMA NAO E DESCARREGADO).                  
000190******************************************************************        
000200* HISTORICO DE ALTERACOES                                                 
000210*------------------------------------------------------------             
000220* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000230*------------------------------------------------------------             
000240* 21/04/1994 AR      CPD-0248   VERSAO ORIGINAL, EXTRAIDA DA              
000250*                               ROTINA DE SELECAO ALEATORIA DO            
000260*                               CADASTRO DE FORNECEDORES E                
000270*                               ADAPTADA PARA PARES DE POCOS.             
000280* 09/09/1994 AR      CPD-0261   GERADOR CONGRUENCIAL LINEAR               
000290*                               PROPRIO (SEM CHAMAR ROTINA DE             
000300*                               NUMERO ALEATORIO DO SISTEMA) -            
000310*                               GARANTE MESMA SEQUENCIA PARA A            
000320*                               MESMA SEMENTE EM QQ MAQUINA.              
000330* 15/07/1996 JCS     CPD-0409   TABELA DE PARES USADOS AMPLIADA           
000340*                               DE 384 PARA 768 POSICOES (PLACA           
000350*                               DE 384 POCOS X 2 LINHAS/POCO).            
000360* 19/01/1999 AR      CPD-0513   REVISAO GERAL Y2K DO CPD - ESTE           
000370*                               PROGRAMA NAO POSSUI CAMPO DE              
000380*                               DATA; CERTIFICADO SEM IMPACTO.            
000390* 30/11/1999 MRS     CPD-0541   CORRIGIDO REINICIO DA TABELA DE           
000400*                               PARES USADOS QUANDO O SPLP0120 E          
000410*                               CHAMADO MAIS DE UMA VEZ NA MESMA          
000420*                               SESSAO (FALTAVA ZERAR CONTADOR).          
000430******************************************************************        
000440 IDENTIFICATION DIVISION.                                                 
000450 PROGRAM-ID.    SPLP0903.                                                 
000460 AUTHOR.        A. RAFFUL.                                                
000470 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000480 DATE-WRITTEN.  21/04/1994.                                               
000490 DATE-COMPILED.                                                           
000500 SECURITY.      USO INTERNO DO CPD - SUB-ROTINA COMUM.                    
000510*                                                                         
000520*----------------------------------------------------------------         
000530 DATA DIVISION.                                                           
000540*----------------------------------------------------------------         
000550 WORKING-STORAGE SECTION.                                                 
000560*                                                                         
000570 01  WS-SEMENTE-DUPLA.                                                    
000580     05  WS-SEMENTE-ATUAL              PIC 9(05) COMP.                    
000590     05  FILLER                        PIC X(03).                         
000600 01  WS-SEMENTE-DUPLA-R  REDEFINES WS-SEMENTE-DUPLA.                      
000610     05  WS-SEMENTE-BYTES               PIC X(08).                        
000620*                                                                         
000630 01  WS-AREA-CALCULO.                                                     
000640     05  WS-SEMENTE-CALC                PIC 9(10) COMP.                   
000650     05  WS-QUOCIENTE-LCG               PIC 9(05) COMP.                   
000660     05  WS-QUOCIENTE-POOL              PIC 9(05) COMP.                   
000670     05  FILLER                         PIC X(04).                        
000680*                                                                         
000690 01  WS-PAR-SORTEADO.                                                     
000700     05  WS-IND-FORWARD-SORTEADO        PIC 9(03) COMP.                   
000710     05  WS-IND-REVERSE-SORTEADO        PIC 9(03) COMP.                   
000720     05  FILLER                         PIC X(02).                        
000730*                                                                         
000740 01  TABELA-PARES-USADOS.                                                 
000750     05  TAB-PAR  OCCURS 768 TIMES INDEXED BY IX-PAR.                     
000760         10  TAB-PAR-FORWARD             PIC 9(03).                       
000770         10  TAB-PAR-REVERSE              PIC 9(03).                      
000780         10  FILLER                       PIC X(02).                      
000790 01  TABELA-PARES-USADOS-R  REDEFINES TABELA-PARES-USADOS.                
000800     05  WS-PARES-FLAT                    PIC X(6144).                    
000810*                                                                         
000820 77  WS-TOTAL-PARES-USADOS   PIC 9(04) COMP VALUE ZERO.                   
000830 77  WS-PRIMEIRA-CHAMADA     PIC X(01) VALUE "S".                         
000840     88  FLAG-PRIMEIRA-CHAMADA           VALUE "S".                       
000850 77  WS-PAR-OK                PIC X(01) VALUE "N".                        
000860     88  FLAG-PAR-OK                     VALUE "S".                       
000870 77  WS-ACHOU-DUPLICADO       PIC X(01) VALUE "N".                        
000880     88  FLAG-ACHOU-DUPLICADO            VALUE "S".                       
000890*                                                                         
000900*----------------------------------------------------------------         
000910 LINKAGE SECTION.                                                         
000920*----------------------------------------------------------------         
000930 01  LKS-PARAMETRO.                                                       
000940     05  LKS-SEMENTE                    PIC 9(05) COMP.                   
000950     05  LKS-TAMANHO-POOL                PIC 9(03).                       
000960     05  LKS-IND-FORWARD                 PIC 9(03).                       
000970     05  LKS-IND-REVERSE                 PIC 9(03).                       
000980     05  LKS-REINICIA-TABELA             PIC X(01).                       
000990         88  LKS-REINICIA                VALUE "S".                       
001000     05  FILLER                          PIC X(04).                       
001010 01  LKS-PARAMETRO-R  REDEFINES LKS-PARAMETRO.                            
001020     05  WS-PARAMETRO-FLAT               PIC X(17).                       
001030*                                                                         
001040*----------------------------------------------------------------         
001050* LKS-SEMENTE          = SEMENTE INICIAL (SO LIDA NA 1A CHAMADA           
001060*                        OU QUANDO LKS-REINICIA-TABELA = "S")             
001070* LKS-TAMANHO-POOL     = TAMANHO DE CADA POOL (84, APOS DESCARTE          
001080*                        DO OFFSET) - ENTRADA                             
001090* LKS-IND-FORWARD      = INDICE SORTEADO NO POOL FORWARD (SAIDA)          
001100* LKS-IND-REVERSE      = INDICE SORTEADO NO POOL REVERSE (SAIDA)          
001110* LKS-REINICIA-TABELA  = "S" ZERA A TABELA DE PARES USADOS E              
001120*                        RELE A SEMENTE (NOVA RODADA)                     
001130*----------------------------------------------------------------         
001140 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
001150*----------------------------------------------------------------         
001160 P100-SORTEIA-PAR.                                                        
001170*                                                                         
001180     IF LKS-REINICIA                                                      
001190         MOVE LKS-SEMENTE       TO WS-SEMENTE-ATUAL                       
001200         MOVE ZERO              TO WS-TOTAL-PARES-USADOS                  
001210         MOVE "N"               TO WS-PRIMEIRA-CHAMADA                    
001220     END-IF.                                                              
001230     IF FLAG-PRIMEIRA-CHAMADA                                             
001240         MOVE LKS-SEMENTE       TO WS-SEMENTE-ATUAL                       
001250         MOVE "N"               TO WS-PRIMEIRA-CHAMADA                    
001260     END-IF.                                                              
001270*                                                                         
001280     MOVE "N"                   TO WS-PAR-OK.                             
001290     PERFORM P200-TENTA-PAR THRU P200-FIM                                 
001300         UNTIL FLAG-PAR-OK.                                               
001310*                                                                         
001320     MOVE WS-IND-FORWARD-SORTEADO  TO LKS-IND-FORWARD.                    
001330     MOVE WS-IND-REVERSE-SORTEADO  TO LKS-IND-REVERSE.                    
001340*                                                                         
001350 P100-FIM.                                                                
001360*                                                                         
001370 P200-TENTA-PAR.                                                          
001380*                                                                         
001390     PERFORM P300-PROXIMO-ALEATORIO THRU P300-FIM.                        
001400     DIVIDE WS-SEMENTE-ATUAL BY LKS-TAMANHO-POOL                          
001410         GIVING WS-QUOCIENTE-POOL                                         
001420         REMAINDER WS-IND-FORWARD-SORTEADO.                               
001430*                                                                         
001440     PERFORM P300-PROXIMO-ALEATORIO THRU P300-FIM.                        
001450     DIVIDE WS-SEMENTE-ATUAL BY LKS-TAMANHO-POOL                          
001460         GIVING WS-QUOCIENTE-POOL                                         
001470         REMAINDER WS-IND-REVERSE-SORTEADO.                               
001480*                                                                         
001490     IF WS-IND-FORWARD-SORTEADO = WS-IND-REVERSE-SORTEADO                 
001500         GO TO P200-FIM                                                   
001510     END-IF.                                                              
001520*                                                                         
001530     MOVE "N"                   TO WS-ACHOU-DUPLICADO.                    
001540     PERFORM P400-PROCURA-DUPLICADO THRU P400-FIM                         
001550         VARYING IX-PAR FROM 1 BY 1                                       
001560             UNTIL IX-PAR > WS-TOTAL-PARES-USADOS                         
001570                OR FLAG-ACHOU-DUPLICADO.                                  
001580*                                                                         
001590     IF NOT FLAG-ACHOU-DUPLICADO                                          
001600         ADD 1 TO WS-TOTAL-PARES-USADOS                                   
001610         SET IX-PAR TO WS-TOTAL-PARES-USADOS                              
001620         MOVE WS-IND-FORWARD-SORTEADO  TO TAB-PAR-FORWARD(IX-PAR)         
001630         MOVE WS-IND-REVERSE-SORTEADO  TO TAB-PAR-REVERSE(IX-PAR)         
001640         SET FLAG-PAR-OK TO TRUE                                          
001650     END-IF.                                                              
001660*                                                                         
001670 P200-FIM.                                                                
001680*                                                                         
001690 P300-PROXIMO-ALEATORIO.                                                  
001700*                                                                         
001710     COMPUTE WS-SEMENTE-CALC = (WS-SEMENTE-ATUAL * 25173) + 13849.        
001720     DIVIDE WS-SEMENTE-CALC BY 65536                                      
001730         GIVING WS-QUOCIENTE-LCG                                          
001740         REMAINDER WS-SEMENTE-ATUAL.                                      
001750*                                                                         
001760 P300-FIM.                                                                
001770*                                                                         
001780 P400-PROCURA-DUPLICADO.                                                  
001790*                                                                         
001800     IF TAB-PAR-FORWARD(IX-PAR) = WS-IND-FORWARD-SORTEADO                 
001810        AND TAB-PAR-REVERSE(IX-PAR) = WS-IND-REVERSE-SORTEADO             
001820         SET FLAG-ACHOU-DUPLICADO TO TRUE                                 
001830     END-IF.                                                              
001840*                                                                         
001850 P400-FIM.                                                                
001860*                                                                         
001870 P900-FIM-PROGRAMA.                                                       
001880     GOBACK.                                                              
001890*                                                                         
001900 END PROGRAM SPLP0903.                                                    
