000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 14/02/1994                                                        
000130* Purpose: GERACAO DA TRANSFERENCIA ECHO - MONTA A LISTA DE               
000140*          TRANSFERENCIAS POCO-A-POCO (ORIGEM->DESTINO) EM ORDEM          
000150*          DE ENUMERACAO DAS PLACAS E GRAVA O CSV DE SAIDA PARA           
000160*          O EQUIPAMENTO ECHO (UNIT-1).                                   
000170******************************************************************        
000180* HISTORICO DE ALTERACOES                                                 
000190*------------------------------------------------------------             
000200* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000210*------------------------------------------------------------             
000220* 14/02/1994 AR      CPD-0230   VERSAO ORIGINAL - PLACA ORIGEM E          
000230*                               DESTINO FIXAS EM 96 POCOS.                
000240* 02/09/1994 AR      CPD-0255   INCLUIDO SUPORTE A PLACA DE 384           
000250*                               POCOS (ORIGEM E/OU DESTINO) E AO          
000260*                               VOLUME DE TRANSFERENCIA VARIAVEL.         
000270* 03/11/1996 JCS     CPD-0417   VALIDACAO DA QUANTIDADE CONTRA A          
000280*                               CAPACIDADE DAS DUAS PLACAS ANTES          
000290*                               DE GRAVAR (EVITA CSV INCOMPLETO).         
000300* 19/01/1999 AR      CPD-0511   REVISAO GERAL Y2K DO CPD - ESTE           
000310*                               PROGRAMA NAO POSSUI CAMPO DE              
000320*                               DATA; CERTIFICADO SEM IMPACTO.            
000330* 12/06/2001 MRS     CPD-0587   CABECALHO DO CSV PASSA A SER              
000340*                               GRAVADO SEMPRE, MESMO QUANDO A            
000350*                               QUANTIDADE SOLICITADA FOR ZERO.           
000360******************************************************************        
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID.    SPLP0110.                                                 
000390 AUTHOR.        A. RAFFUL.                                                
000400 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000410 DATE-WRITTEN.  14/02/1994.                                               
000420 DATE-COMPILED.                                                           
000430 SECURITY.      USO INTERNO DO CPD - GERACAO DE TRANSFERENCIAS.           
000440*                                                                         
000450*----------------------------------------------------------------         
000460 ENVIRONMENT DIVISION.                                                    
000470*----------------------------------------------------------------         
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000520     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000530*                                                                         
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT ARQ-TRANSF ASSIGN TO "ARQ-TRANSF"                             
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         ACCESS       IS SEQUENTIAL                                       
000590         FILE STATUS  IS WS-FS-ARQ-TRANSF.                                
000600*                                                                         
000610*----------------------------------------------------------------         
000620 DATA DIVISION.                                                           
000630*----------------------------------------------------------------         
000640 FILE SECTION.                                                            
000650 FD  ARQ-TRANSF.                                                          
000660 01  REGISTRO-CSV-TRANSF                    PIC X(44).                    
000670*                                                                         
000680 WORKING-STORAGE SECTION.                                                 
000690*                                                                         
000700 COPY "Copybooks\Transf.cpy".                                             
000710*                                                                         
000720 01  WS-LINHA-CSV.                                                        
000730     05  WS-CSV-POCO-ORIGEM                 PIC X(03).                    
000740     05  FILLER                              PIC X(01) VALUE ",".         
000750     05  WS-CSV-POCO-DESTINO                 PIC X(03).                   
000760     05  FILLER                              PIC X(01) VALUE ",".         
000770     05  WS-CSV-VOLUME                       PIC ZZZZ9.9.                 
000780     05  FILLER                        PIC X(29) VALUE SPACES.            
000790*                                                                         
000800 01  WS-CABECALHO-CSV                        PIC X(44) VALUE              
000810     "Source Well,Destination Well,Transfer Volume".                      
000820*                                                                         
000830 01  WS-CONTROLE-ORIGEM.                                                  
000840     05  WS-LINHAS-ORIGEM                    PIC 9(02) COMP.              
000850     05  WS-COLUNAS-ORIGEM                   PIC 9(02) COMP.              
000860     05  WS-CAPACIDADE-ORIGEM                PIC 9(03) COMP.              
000870         88  CAP-ORIGEM-96                   VALUE 96.                    
000880         88  CAP-ORIGEM-384                  VALUE 384.                   
000890     05  FILLER                              PIC X(02).                   
000900*                                                                         
000910 01  WS-CONTROLE-DESTINO.                                                 
000920     05  WS-LINHAS-DESTINO                   PIC 9(02) COMP.              
000930     05  WS-COLUNAS-DESTINO                  PIC 9(02) COMP.              
000940     05  WS-CAPACIDADE-DESTINO               PIC 9(03) COMP.              
000950         88  CAP-DESTINO-96                  VALUE 96.                    
000960         88  CAP-DESTINO-384                 VALUE 384.                   
000970     05  FILLER                              PIC X(02).                   
000980*                                                                         
000990 01  WS-TABELA-POCOS-ORIGEM.                                              
001000     05  TAB-POCO-ORIGEM  OCCURS 384 TIMES INDEXED BY IX-ORIGEM.          
001010         10  TAB-POCO-ORIGEM-NOME             PIC X(03).                  
001020         10  FILLER                           PIC X(01).                  
001030 01  WS-TABELA-POCOS-ORIGEM-R                                             
001040             REDEFINES WS-TABELA-POCOS-ORIGEM.                            
001050     05  WS-POCOS-ORIGEM-FLAT                 PIC X(1536).                
001060*                                                                         
001070 01  WS-TABELA-POCOS-DESTINO.                                             
001080     05  TAB-POCO-DESTINO  OCCURS 384 TIMES INDEXED BY IX-DEST.           
001090         10  TAB-POCO-DESTINO-NOME            PIC X(03).                  
001100         10  FILLER                           PIC X(01).                  
001110*                                                                         
001120 01  WS-MONTAGEM-POCO.                                                    
001130     05  WS-MONTA-COL-EDITADO           PIC 9(02) VALUE ZEROS.            
001140     05  WS-MONTA-COL-EDITADO-R REDEFINES WS-MONTA-COL-EDITADO.           
001150         10  WS-MONTA-COL-DEZ                 PIC 9(01).                  
001160         10  WS-MONTA-COL-UNI                 PIC 9(01).                  
001170     05  WS-MONTA-COL-TEXTO             PIC X(02) VALUE SPACES.           
001180     05  WS-MONTA-COL-TEXTO-R  REDEFINES WS-MONTA-COL-TEXTO.              
001190         10  WS-MONTA-COL-DIG1                PIC X(01).                  
001200         10  WS-MONTA-COL-DIG2                PIC X(01).                  
001210     05  WS-MONTA-NOME                  PIC X(03) VALUE SPACES.           
001220     05  FILLER                              PIC X(03).                   
001230*                                                                         
001240 77  WS-ALFABETO-POCOS       PIC X(16) VALUE "ABCDEFGHIJKLMNOP".          
001250 77  WS-IND-LINHA            PIC 9(02) COMP.                              
001260 77  WS-IND-COLUNA           PIC 9(02) COMP.                              
001270 77  WS-QTD-POCOS-ORIGEM     PIC 9(03) COMP VALUE ZERO.                   
001280 77  WS-QTD-POCOS-DESTINO    PIC 9(03) COMP VALUE ZERO.                   
001290 77  WS-CONTADOR-TRANSF      PIC 9(03) COMP VALUE ZERO.                   
001300 77  WS-QTD-GRAVADA          PIC 9(03) COMP VALUE ZERO.                   
001310 77  WS-QTD-GRAVADA-EDIT     PIC ZZ9.                                     
001320*                                                                         
001330 77  WS-FS-ARQ-TRANSF        PIC X(02).                                   
001340     88  WS-FS-OK                            VALUE "00".                  
001350*                                                                         
001360 77  WS-ABENDOU              PIC X(01) VALUE "N".                         
001370     88  FLAG-ABENDOU                        VALUE "S".                   
001380*                                                                         
001390 77  WS-MENSAGEM             PIC X(60) VALUE SPACES.                      
001400 77  WS-PROMPT               PIC X(01) VALUE SPACES.                      
001410*                                                                         
001420*----------------------------------------------------------------         
001430 LINKAGE SECTION.                                                         
001440*----------------------------------------------------------------         
001450 01  LK-COM-AREA.                                                         
001460     03  LK-QTD-TRANSFERENCIAS               PIC 9(03).                   
001470     03  LK-FORMATO-ORIGEM                   PIC 9(03).                   
001480         88  LK-ORIGEM-96                    VALUE 96.                    
001490         88  LK-ORIGEM-384                   VALUE 384.                   
001500     03  LK-FORMATO-DESTINO                  PIC 9(03).                   
001510         88  LK-DESTINO-96                   VALUE 96.                    
001520         88  LK-DESTINO-384                  VALUE 384.                   
001530     03  LK-VOLUME-NL                        PIC 9(05)V9(01).             
001540     03  LK-MENSAGEM-RETORNO                 PIC X(20).                   
001550     03  FILLER                              PIC X(05).                   
001560*                                                                         
001570 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001580*----------------------------------------------------------------         
001590 MAIN-PROCEDURE.                                                          
001600*                                                                         
001610     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001620*                                                                         
001630     IF NOT FLAG-ABENDOU                                                  
001640         PERFORM P150-ENUMERA-PLACAS THRU P150-FIM                        
001650         PERFORM P300-TRANSFERE THRU P300-FIM                             
001660             VARYING WS-CONTADOR-TRANSF FROM 1 BY 1                       
001670                 UNTIL WS-CONTADOR-TRANSF >                               
001680                       LK-QTD-TRANSFERENCIAS                              
001690         MOVE LK-QTD-TRANSFERENCIAS TO WS-QTD-GRAVADA                     
001700     END-IF.                                                              
001710*                                                                         
001720     PERFORM P900-FIM.                                                    
001730*                                                                         
001740 P100-INICIALIZA.                                                         
001750*                                                                         
001760     SET WS-FS-OK              TO TRUE.                                   
001770     MOVE "N"                  TO WS-ABENDOU.                             
001780*                                                                         
001790     IF LK-ORIGEM-384                                                     
001800         MOVE 16                TO WS-LINHAS-ORIGEM                       
001810         MOVE 24                TO WS-COLUNAS-ORIGEM                      
001820         MOVE 384                TO WS-CAPACIDADE-ORIGEM                  
001830     ELSE                                                                 
001840         MOVE 8                 TO WS-LINHAS-ORIGEM                       
001850         MOVE 12                TO WS-COLUNAS-ORIGEM                      
001860         MOVE 96                 TO WS-CAPACIDADE-ORIGEM                  
001870     END-IF.                                                              
001880*                                                                         
001890     IF LK-DESTINO-384                                                    
001900         MOVE 16                TO WS-LINHAS-DESTINO                      
001910         MOVE 24                TO WS-COLUNAS-DESTINO                     
001920         MOVE 384                TO WS-CAPACIDADE-DESTINO                 
001930     ELSE                                                                 
001940         MOVE 8                 TO WS-LINHAS-DESTINO                      
001950         MOVE 12                TO WS-COLUNAS-DESTINO                     
001960         MOVE 96                 TO WS-CAPACIDADE-DESTINO                 
001970     END-IF.                                                              
001980*                                                                         
001990     IF LK-QTD-TRANSFERENCIAS > WS-CAPACIDADE-ORIGEM                      
002000        OR LK-QTD-TRANSFERENCIAS > WS-CAPACIDADE-DESTINO                  
002010         MOVE "S"               TO WS-ABENDOU                             
002020         STRING "QTD SOLICITADA EXCEDE A CAPACIDADE DE UMA"               
002030                " DAS PLACAS." INTO WS-MENSAGEM                           
002040         DISPLAY WS-MENSAGEM    AT 1505                                   
002050         ACCEPT  WS-PROMPT      AT 1501                                   
002060     END-IF.                                                              
002070*                                                                         
002080     IF NOT FLAG-ABENDOU                                                  
002090         OPEN OUTPUT ARQ-TRANSF                                           
002100         IF NOT WS-FS-OK                                                  
002110             MOVE "S"           TO WS-ABENDOU                             
002120             DISPLAY "ERRO NA ABERTURA DO ARQ-TRANSF. FS: "               
002130                     WS-FS-ARQ-TRANSF AT 1505                             
002140             ACCEPT  WS-PROMPT  AT 1501                                   
002150         ELSE                                                             
002160             WRITE REGISTRO-CSV-TRANSF FROM WS-CABECALHO-CSV              
002170         END-IF                                                           
002180     END-IF.                                                              
002190*                                                                         
002200 P100-FIM.                                                                
002210*                                                                         
002220 P150-ENUMERA-PLACAS.                                                     
002230*                                                                         
002240     MOVE ZERO                 TO WS-QTD-POCOS-ORIGEM.                    
002250     PERFORM P160-ENUM-LINHA-ORIGEM THRU P160-FIM                         
002260         VARYING WS-IND-LINHA FROM 1 BY 1                                 
002270             UNTIL WS-IND-LINHA > WS-LINHAS-ORIGEM.                       
002280*                                                                         
002290     MOVE ZERO                 TO WS-QTD-POCOS-DESTINO.                   
002300     PERFORM P170-ENUM-LINHA-DESTINO THRU P170-FIM                        
002310         VARYING WS-IND-LINHA FROM 1 BY 1                                 
002320             UNTIL WS-IND-LINHA > WS-LINHAS-DESTINO.                      
002330*                                                                         
002340 P150-FIM.                                                                
002350*                                                                         
002360 P160-ENUM-LINHA-ORIGEM.                                                  
002370*                                                                         
002380     PERFORM P165-ENUM-COLUNA-ORIGEM THRU P165-FIM                        
002390         VARYING WS-IND-COLUNA FROM 1 BY 1                                
002400             UNTIL WS-IND-COLUNA > WS-COLUNAS-ORIGEM.                     
002410*                                                                         
002420 P160-FIM.                                                                
002430*                                                                         
002440 P165-ENUM-COLUNA-ORIGEM.                                                 
002450*                                                                         
002460     PERFORM P200-MONTA-NOME-POCO THRU P200-FIM.                          
002470     ADD 1                     TO WS-QTD-POCOS-ORIGEM.                    
002480     SET IX-ORIGEM             TO WS-QTD-POCOS-ORIGEM.                    
002490     MOVE WS-MONTA-NOME        TO TAB-POCO-ORIGEM-NOME(IX-ORIGEM).        
002500*                                                                         
002510 P165-FIM.                                                                
002520*                                                                         
002530 P170-ENUM-LINHA-DESTINO.                                                 
002540*                                                                         
002550     PERFORM P175-ENUM-COLUNA-DESTINO THRU P175-FIM                       
002560         VARYING WS-IND-COLUNA FROM 1 BY 1                                
002570             UNTIL WS-IND-COLUNA > WS-COLUNAS-DESTINO.                    
002580*                                                                         
002590 P170-FIM.                                                                
002600*                                                                         
002610 P175-ENUM-COLUNA-DESTINO.                                                
002620*                                                                         
002630     PERFORM P200-MONTA-NOME-POCO THRU P200-FIM.                          
002640     ADD 1                     TO WS-QTD-POCOS-DESTINO.                   
002650     SET IX-DEST               TO WS-QTD-POCOS-DESTINO.                   
002660     MOVE WS-MONTA-NOME        TO TAB-POCO-DESTINO-NOME(IX-DEST).         
002670*                                                                         
002680 P175-FIM.                                                                
002690*                                                                         
002700 P200-MONTA-NOME-POCO.                                                    
002710*                                                                         
002720     MOVE SPACES               TO WS-MONTA-NOME.                          
002730     COMPUTE WS-MONTA-COL-EDITADO = WS-IND-COLUNA.                        
002740*                                                                         
002750     IF WS-MONTA-COL-DEZ = ZERO                                           
002760         MOVE WS-MONTA-COL-UNI  TO WS-MONTA-COL-DIG1                      
002770         STRING WS-ALFABETO-POCOS(WS-IND-LINHA:1)                         
002780                    DELIMITED BY SIZE                                     
002790                WS-MONTA-COL-DIG1 DELIMITED BY SIZE                       
002800                INTO WS-MONTA-NOME                                        
002810     ELSE                                                                 
002820         MOVE WS-MONTA-COL-EDITADO TO WS-MONTA-COL-TEXTO                  
002830         STRING WS-ALFABETO-POCOS(WS-IND-LINHA:1)                         
002840                    DELIMITED BY SIZE                                     
002850                WS-MONTA-COL-TEXTO DELIMITED BY SIZE                      
002860                INTO WS-MONTA-NOME                                        
002870     END-IF.                                                              
002880*                                                                         
002890 P200-FIM.                                                                
002900*                                                                         
002910 P300-TRANSFERE.                                                          
002920*                                                                         
002930     SET IX-ORIGEM             TO WS-CONTADOR-TRANSF.                     
002940     SET IX-DEST               TO WS-CONTADOR-TRANSF.                     
002950*                                                                         
002960     MOVE TAB-POCO-ORIGEM-NOME(IX-ORIGEM)  TO TRF-POCO-ORIGEM.            
002970     MOVE TAB-POCO-DESTINO-NOME(IX-DEST)   TO TRF-POCO-DESTINO.           
002980     MOVE LK-VOLUME-NL                     TO TRF-VOLUME-NL.              
002990*                                                                         
003000     MOVE TRF-POCO-ORIGEM      TO WS-CSV-POCO-ORIGEM.                     
003010     MOVE TRF-POCO-DESTINO     TO WS-CSV-POCO-DESTINO.                    
003020     MOVE TRF-VOLUME-NL        TO WS-CSV-VOLUME.                          
003030*                                                                         
003040     WRITE REGISTRO-CSV-TRANSF FROM WS-LINHA-CSV.                         
003050*                                                                         
003060 P300-FIM.                                                                
003070*                                                                         
003080 P900-FIM.                                                                
003090*                                                                         
003100     CLOSE ARQ-TRANSF.                                                    
003110     MOVE WS-QTD-GRAVADA       TO WS-QTD-GRAVADA-EDIT.                    
003120     STRING "TRANSFERENCIAS GERADAS: "                                    
003130            WS-QTD-GRAVADA-EDIT                                           
003140            INTO WS-MENSAGEM.                                             
003150     DISPLAY WS-MENSAGEM       AT 1505.                                   
003160     ACCEPT  WS-PROMPT         AT 1501.                                   
003170*                                                                         
003180     MOVE WS-QTD-GRAVADA-EDIT  TO LK-MENSAGEM-RETORNO.                    
003190     GOBACK.                                                              
003200*                                                                         
003210 END PROGRAM SPLP0110.                                                    
