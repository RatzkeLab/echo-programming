000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 22/06/1994                                                        
000130* Purpose: SUBMENU DE REFERENCIA E MAPEAMENTO DE BARCODES -               
000140*          DESPACHA PARA A GERACAO DO ARQUIVO DE REFERENCIA               
000150*          MINIMAP/FASTA POR DEMULTIPLEXACAO (SPLP0210) E PARA            
000160*          A GERACAO DO MAPEAMENTO EM HEATMAP/MATRIZ DE PLACA             
000170*          (SPLP0220). AS DUAS OPCOES EXIBEM TELA DE PARAMETROS           
000180*          COM VALORES-PADRAO ANTES DE CHAMAR O PROGRAMA.                 
000190******************************************************************        
000200* HISTORICO DE ALTERACOES                                                 
000210*------------------------------------------------------------             
000220* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000230*------------------------------------------------------------             
000240* 22/06/1994 AR      CPD-0274   VERSAO ORIGINAL - CHAMA A                 
000250*                               GERACAO DA REFERENCIA MINIMAP             
000260*                               E O MAPEAMENTO EM HEATMAP.                
000270* 14/03/1996 JCS     CPD-0406   INCLUIDA TELA DE PARAMETROS DA            
000280*                               OPCAO 1 (SUFIXO DE POCO E                 
000290*                               GRAVACAO OPCIONAL DE FASTA).              
000300* 15/07/1996 JCS     CPD-0412   INCLUIDA TELA DE PARAMETROS DA            
000310*                               OPCAO 2 (FORMATO DA PLACA E               
000320*                               GRAVACAO OPCIONAL DA MATRIZ).             
000330* 19/01/1999 AR      CPD-0520   REVISAO GERAL Y2K DO CPD - ESTE           
000340*                               PROGRAMA NAO POSSUI CAMPO DE              
000350*                               DATA; CERTIFICADO SEM IMPACTO.            
000360******************************************************************        
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID.    SPLP0200.                                                 
000390 AUTHOR.        A. RAFFUL.                                                
000400 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000410 DATE-WRITTEN.  22/06/1994.                                               
000420 DATE-COMPILED.                                                           
000430 SECURITY.      USO INTERNO DO CPD - BARCODES/MAPEAMENTO.                 
000440*                                                                         
000450*----------------------------------------------------------------         
000460 ENVIRONMENT DIVISION.                                                    
000470*----------------------------------------------------------------         
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000520     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000530*                                                                         
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560*                                                                         
000570*----------------------------------------------------------------         
000580 DATA DIVISION.                                                           
000590*----------------------------------------------------------------         
000600 FILE SECTION.                                                            
000610 WORKING-STORAGE SECTION.                                                 
000620*                                                                         
000630 01  WS-COM-AREA.                                                         
000640     05  WS-MENSAGEM                    PIC X(20).                        
000650     05  FILLER                         PIC X(10).                        
000660 01  WS-COM-AREA-R  REDEFINES WS-COM-AREA.                                
000670     05  WS-COM-AREA-FLAT               PIC X(30).                        
000680*                                                                         
000690* AREA DE PARAMETROS DA GERACAO DA REFERENCIA MINIMAP/FASTA               
000700* (SPLP0210).                                                             
000710 01  WS-AREA-SPLP0210.                                                    
000720     05  WS0210-INCLUI-POCO             PIC X(01).                        
000730         88  WS0210-INCLUI-POCO-SIM      VALUE "S".                       
000740     05  WS0210-GRAVA-FASTA             PIC X(01).                        
000750         88  WS0210-GRAVA-FASTA-SIM      VALUE "S".                       
000760     05  WS0210-MENSAGEM-RETORNO        PIC X(20).                        
000770     05  FILLER                         PIC X(08).                        
000780 01  WS-AREA-SPLP0210-R  REDEFINES WS-AREA-SPLP0210.                      
000790     05  WS0210-AREA-FLAT               PIC X(30).                        
000800*                                                                         
000810* AREA DE PARAMETROS DA GERACAO DO MAPEAMENTO HEATMAP/MATRIZ              
000820* (SPLP0220).                                                             
000830 01  WS-AREA-SPLP0220.                                                    
000840     05  WS0220-GRAVA-MATRIZ            PIC X(01).                        
000850         88  WS0220-GRAVA-MATRIZ-SIM     VALUE "S".                       
000860     05  WS0220-FORMATO-PLACA           PIC 9(03).                        
000870         88  WS0220-PLACA-96             VALUE 96.                        
000880         88  WS0220-PLACA-384            VALUE 384.                       
000890     05  WS0220-MENSAGEM-RETORNO        PIC X(20).                        
000900     05  FILLER                         PIC X(06).                        
000910 01  WS-AREA-SPLP0220-R  REDEFINES WS-AREA-SPLP0220.                      
000920     05  WS0220-AREA-FLAT               PIC X(30).                        
000930*                                                                         
000940 01  WS-AREA-OPCAO.                                                       
000950     05  WS-OPCAO-MENU                  PIC X(01).                        
000960     05  FILLER                         PIC X(01).                        
000970 01  WS-AREA-OPCAO-R  REDEFINES WS-AREA-OPCAO.                            
000980     05  WS-OPCAO-MENU-NUM              PIC 9(02).                        
000990*                                                                         
001000 77  WS-PROMPT                          PIC X(01).                        
001010*                                                                         
001020 77  WS-UPSI-LIGADO                     PIC X(01).                        
001030 77  WS-UPSI-DESLIGADO                  PIC X(01).                        
001040*                                                                         
001050 77  WS-EXIT                            PIC X(01).                        
001060     88  EXIT-OK                        VALUE "S" FALSE "N".              
001070*                                                                         
001080 77  WS-CONT-OPCAO-INVALIDA         PIC 9(03) COMP VALUE ZERO.            
001090*                                                                         
001100 LINKAGE SECTION.                                                         
001110*                                                                         
001120 01  LK-COM-AREA.                                                         
001130     05  LK-MENSAGEM                    PIC X(20).                        
001140     05  FILLER                         PIC X(10).                        
001150 01  LK-COM-AREA-R  REDEFINES LK-COM-AREA.                                
001160     05  LK-COM-AREA-FLAT               PIC X(30).                        
001170*                                                                         
001180 SCREEN SECTION.                                                          
001190 01  SS-CLEAR-SCREEN.                                                     
001200     05  BLANK SCREEN.                                                    
001210*                                                                         
001220 01  SS-MENU-SCREEN.                                                      
001230     05  LINE 02 COL 05 VALUE "SISTEMA DE PLACAS - SIPLACAS".             
001240     05  LINE 03 COL 05 VALUE                                             
001250             "SPLP0200 - Menu de Referencia/Mapeamento".                  
001260     05  LINE 04 COL 05 VALUE                                             
001270     "------------------------------------------------------------        
001280-    "--------------".                                                    
001290     05  LINE 06 COL 05 VALUE                                             
001300                       "<1> - GERA REFERENCIA MINIMAP/FASTA".             
001310     05  LINE 07 COL 05 VALUE                                             
001320                       "<2> - GERA MAPEAMENTO HEATMAP/MATRIZ".            
001330     05  LINE 09 COL 05 VALUE                                             
001340                       "<Q> - RETORNAR MENU PRINCIPAL".                   
001350     05  LINE 12 COL 05 VALUE                                             
001360     "------------------------------------------------------------        
001370-    "--------------".                                                    
001380     05  LINE 13 COL 05 VALUE                                             
001390                     "DIGITE A OPCAO DESEJADA: ".                         
001400     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)                            
001410                     USING WS-OPCAO-MENU.                                 
001420     05  LINE 14 COL 05 VALUE                                             
001430     "------------------------------------------------------------        
001440-    "--------------".                                                    
001450*                                                                         
001460 01  SS-PARM-0210-SCREEN.                                                 
001470     05  LINE 02 COL 05 VALUE                                             
001480             "SPLP0210 - Parametros da Referencia MiniMap".               
001490     05  LINE 04 COL 05 VALUE "INCLUI POCO NO NOME (S/N)   : ".           
001500     05  SS0210-POC REVERSE-VIDEO PIC X(01)                               
001510                     USING WS0210-INCLUI-POCO.                            
001520     05  LINE 05 COL 05 VALUE "GRAVA ARQUIVO FASTA (S/N)   : ".           
001530     05  SS0210-FAS REVERSE-VIDEO PIC X(01)                               
001540                     USING WS0210-GRAVA-FASTA.                            
001550*                                                                         
001560 01  SS-PARM-0220-SCREEN.                                                 
001570     05  LINE 02 COL 05 VALUE                                             
001580             "SPLP0220 - Parametros do Mapeamento Heatmap".               
001590     05  LINE 04 COL 05 VALUE "FORMATO DA PLACA (96/384)   : ".           
001600     05  SS0220-FMT REVERSE-VIDEO PIC 9(03)                               
001610                     USING WS0220-FORMATO-PLACA.                          
001620     05  LINE 05 COL 05 VALUE "GRAVA CSV DA MATRIZ (S/N)   : ".           
001630     05  SS0220-MTZ REVERSE-VIDEO PIC X(01)                               
001640                     USING WS0220-GRAVA-MATRIZ.                           
001650*                                                                         
001660*----------------------------------------------------------------         
001670 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001680*----------------------------------------------------------------         
001690 MAIN-PROCEDURE.                                                          
001700                                                                          
001710     SET EXIT-OK                        TO FALSE.                         
001720                                                                          
001730     PERFORM P100-PROCESSA-MENU THRU P100-FIM                             
001740         UNTIL EXIT-OK.                                                   
001750                                                                          
001760     GOBACK.                                                              
001770*                                                                         
001780*----------------------------------------------------------------         
001790* EXIBE A TELA DO MENU DE REFERENCIA/MAPEAMENTO, ACEITA A                 
001800* OPCAO DIGITADA E DESPACHA PARA O PROGRAMA CORRESPONDENTE.               
001810*----------------------------------------------------------------         
001820 P100-PROCESSA-MENU.                                                      
001830                                                                          
001840     MOVE SPACES                        TO WS-OPCAO-MENU.                 
001850*                                                                         
001860     DISPLAY SS-CLEAR-SCREEN                                              
001870     DISPLAY SS-MENU-SCREEN                                               
001880     ACCEPT  SS-MENU-SCREEN.                                              
001890*                                                                         
001900     EVALUATE WS-OPCAO-MENU                                               
001910         WHEN "1"                                                         
001920             PERFORM P200-PARM-0210 THRU P200-FIM                         
001930             CALL "SPLP0210" USING WS-AREA-SPLP0210                       
001940         WHEN "2"                                                         
001950             PERFORM P210-PARM-0220 THRU P210-FIM                         
001960             CALL "SPLP0220" USING WS-AREA-SPLP0220                       
001970         WHEN "Q"                                                         
001980             SET EXIT-OK             TO TRUE                              
001990         WHEN "q"                                                         
002000             SET EXIT-OK             TO TRUE                              
002010         WHEN OTHER                                                       
002020             ADD 1               TO WS-CONT-OPCAO-INVALIDA                
002030             IF WS-CONT-OPCAO-INVALIDA >= 3                               
002040                 DISPLAY "OPCAO INVALIDA - CONSULTE O ANALISTA            
002050-                        "DO CPD."                                        
002060                 MOVE ZERO       TO WS-CONT-OPCAO-INVALIDA                
002070             END-IF                                                       
002080             SET EXIT-OK             TO FALSE                             
002090     END-EVALUATE.                                                        
002100                                                                          
002110 P100-FIM.                                                                
002120*                                                                         
002130*----------------------------------------------------------------         
002140* MONTA E EXIBE A TELA DE PARAMETROS DA REFERENCIA MINIMAP,               
002150* COM OS VALORES-PADRAO DO CPD, ANTES DE CHAMAR O SPLP0210.               
002160*----------------------------------------------------------------         
002170 P200-PARM-0210.                                                          
002180                                                                          
002190     MOVE "N"                           TO WS0210-INCLUI-POCO.            
002200     MOVE "N"                           TO WS0210-GRAVA-FASTA.            
002210                                                                          
002220     DISPLAY SS-CLEAR-SCREEN                                              
002230     DISPLAY SS-PARM-0210-SCREEN                                          
002240     ACCEPT  SS-PARM-0210-SCREEN.                                         
002250                                                                          
002260 P200-FIM.                                                                
002270*                                                                         
002280*----------------------------------------------------------------         
002290* MONTA E EXIBE A TELA DE PARAMETROS DO MAPEAMENTO HEATMAP,               
002300* COM OS VALORES-PADRAO DO CPD, ANTES DE CHAMAR O SPLP0220.               
002310*----------------------------------------------------------------         
002320 P210-PARM-0220.                                                          
002330                                                                          
002340     MOVE 384                           TO WS0220-FORMATO-PLACA.          
002350     MOVE "N"                           TO WS0220-GRAVA-MATRIZ.           
002360                                                                          
002370     DISPLAY SS-CLEAR-SCREEN                                              
002380     DISPLAY SS-PARM-0220-SCREEN                                          
002390     ACCEPT  SS-PARM-0220-SCREEN.                                         
002400                                                                          
002410 P210-FIM.                                                                
002420*                                                                         
002430 END PROGRAM SPLP0200.                                                    
