000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 07/01/1994                                                        
000130* Purpose: MENU PRINCIPAL DO SISTEMA DE PLACAS (SIPLACAS) -               
000140*          DESPACHA PARA OS SUBMENUS DE GERACAO DE TRANSFERENCIAS         
000150*          ECHO E DE REFERENCIA/MAPEAMENTO DE BARCODES.                   
000160******************************************************************        
000170* HISTORICO DE ALTERACOES                                                 
000180*------------------------------------------------------------             
000190* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000200*------------------------------------------------------------             
000210* 07/01/1994 AR      CPD-0260   VERSAO ORIGINAL - MENU UNICO COM          
000220*                               OPCAO DE TRANSFERENCIAS ECHO.             
000230* 22/06/1994 AR      CPD-0272   INCLUIDA OPCAO DE REFERENCIA E            
000240*                               MAPEAMENTO DE BARCODES (SPLP0200).        
000250* 19/01/1999 AR      CPD-0518   REVISAO GERAL Y2K DO CPD - ESTE           
000260*                               PROGRAMA NAO POSSUI CAMPO DE              
000270*                               DATA DE NEGOCIO; O CAMPO DE DATA          
000280*                               DE SISTEMA EXIBIDO NA TELA (6             
000290*                               DIGITOS) FOI AVALIADO E NAO               
000300*                               CAUSA QUEBRA DE PROCESSAMENTO.            
000310******************************************************************        
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID.    SPLP0000.                                                 
000340 AUTHOR.        A. RAFFUL.                                                
000350 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000360 DATE-WRITTEN.  07/01/1994.                                               
000370 DATE-COMPILED.                                                           
000380 SECURITY.      USO INTERNO DO CPD - MENU PRINCIPAL.                      
000390*                                                                         
000400*----------------------------------------------------------------         
000410 ENVIRONMENT DIVISION.                                                    
000420*----------------------------------------------------------------         
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000470     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000480*                                                                         
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510*                                                                         
000520*----------------------------------------------------------------         
000530 DATA DIVISION.                                                           
000540*----------------------------------------------------------------         
000550 FILE SECTION.                                                            
000560 WORKING-STORAGE SECTION.                                                 
000570*                                                                         
000580 01  WS-COM-AREA.                                                         
000590     05  WS-MENSAGEM                    PIC X(20).                        
000600     05  FILLER                         PIC X(10).                        
000610 01  WS-COM-AREA-R  REDEFINES WS-COM-AREA.                                
000620     05  WS-COM-AREA-FLAT               PIC X(30).                        
000630*                                                                         
000640 01  WS-AREA-OPCAO.                                                       
000650     05  WS-OPCAO-MENU                  PIC X(01).                        
000660     05  FILLER                         PIC X(01).                        
000670 01  WS-AREA-OPCAO-R  REDEFINES WS-AREA-OPCAO.                            
000680     05  WS-OPCAO-MENU-NUM              PIC 9(02).                        
000690*                                                                         
000700 01  WS-DATA-SISTEMA.                                                     
000710     05  WS-DATA-SISTEMA-AAMMDD         PIC 9(06).                        
000720     05  FILLER                         PIC X(04).                        
000730 01  WS-DATA-SISTEMA-R  REDEFINES WS-DATA-SISTEMA.                        
000740     05  WS-DSR-ANO                     PIC 9(02).                        
000750     05  WS-DSR-MES                     PIC 9(02).                        
000760     05  WS-DSR-DIA                     PIC 9(02).                        
000770     05  FILLER                         PIC X(04).                        
000780*                                                                         
000790 01  WS-DATA-SISTEMA-TELA.                                                
000800     05  WS-DST-DIA                     PIC 9(02).                        
000810     05  FILLER                         PIC X(01) VALUE "/".              
000820     05  WS-DST-MES                     PIC 9(02).                        
000830     05  FILLER                         PIC X(01) VALUE "/".              
000840     05  WS-DST-ANO                     PIC 9(02).                        
000850     05  FILLER                         PIC X(02).                        
000860*                                                                         
000870 77  WS-PROMPT                          PIC X(01).                        
000880*                                                                         
000890 77  WS-UPSI-LIGADO                     PIC X(01).                        
000900 77  WS-UPSI-DESLIGADO                  PIC X(01).                        
000910*                                                                         
000920 77  WS-EXIT                            PIC X(01).                        
000930     88  EXIT-OK                        VALUE "S" FALSE "N".              
000940*                                                                         
000950 77  WS-CONT-OPCAO-INVALIDA         PIC 9(03) COMP VALUE ZERO.            
000960*                                                                         
000970 SCREEN SECTION.                                                          
000980 01  SS-CLEAR-SCREEN.                                                     
000990     05  BLANK SCREEN.                                                    
001000*                                                                         
001010 01  SS-MAIN-MENU-SCREEN.                                                 
001020     05  LINE 02 COL 05 VALUE "SISTEMA DE PLACAS - SIPLACAS".             
001030     05  LINE 03 COL 05 VALUE "SPLP0000 - Menu Principal".                
001040     05  LINE 04 COL 05 VALUE                                             
001050     "------------------------------------------------------------        
001060-    "--------------".                                                    
001070     05  LINE 05 COL 05 VALUE "DATA DO SISTEMA: ".                        
001080     05  LINE 05 COL 23 USING WS-DATA-SISTEMA-TELA.                       
001090     05  LINE 06 COL 05 VALUE                                             
001100     "------------------------------------------------------------        
001110-    "--------------".                                                    
001120     05  LINE 08 COL 05 VALUE                                             
001130                       "<1> - GERACAO DE TRANSFERENCIAS ECHO".            
001140     05  LINE 09 COL 05 VALUE                                             
001150                       "<2> - REFERENCIA/MAPEAMENTO DE BARCODES".         
001160     05  LINE 10 COL 05 VALUE                                             
001170                       "<Q> - FINALIZAR".                                 
001180     05  LINE 12 COL 05 VALUE                                             
001190     "------------------------------------------------------------        
001200-    "--------------".                                                    
001210     05  LINE 13 COL 05 VALUE                                             
001220                     "DIGITE A OPCAO DESEJADA: ".                         
001230     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)                            
001240                     USING WS-OPCAO-MENU.                                 
001250     05  LINE 14 COL 05 VALUE                                             
001260     "------------------------------------------------------------        
001270-    "--------------".                                                    
001280*                                                                         
001290*----------------------------------------------------------------         
001300 PROCEDURE DIVISION.                                                      
001310*----------------------------------------------------------------         
001320 MAIN-PROCEDURE.                                                          
001330                                                                          
001340     ACCEPT  WS-DATA-SISTEMA-AAMMDD FROM DATE.                            
001350     MOVE    WS-DSR-DIA              TO WS-DST-DIA.                       
001360     MOVE    WS-DSR-MES              TO WS-DST-MES.                       
001370     MOVE    WS-DSR-ANO              TO WS-DST-ANO.                       
001380                                                                          
001390     SET EXIT-OK                        TO FALSE.                         
001400                                                                          
001410     PERFORM P100-PROCESSA-MENU THRU P100-FIM                             
001420         UNTIL EXIT-OK.                                                   
001430                                                                          
001440     GOBACK.                                                              
001450*                                                                         
001460*----------------------------------------------------------------         
001470* EXIBE A TELA DO MENU PRINCIPAL, ACEITA A OPCAO DIGITADA E               
001480* DESPACHA PARA O SUBMENU CORRESPONDENTE.                                 
001490*----------------------------------------------------------------         
001500 P100-PROCESSA-MENU.                                                      
001510                                                                          
001520     INITIALIZE                         WS-OPCAO-MENU.                    
001530*                                                                         
001540     DISPLAY SS-CLEAR-SCREEN                                              
001550     DISPLAY SS-MAIN-MENU-SCREEN                                          
001560     ACCEPT  SS-MAIN-MENU-SCREEN.                                         
001570*                                                                         
001580     EVALUATE WS-OPCAO-MENU                                               
001590         WHEN "1"                                                         
001600             CALL "SPLP0100" USING WS-COM-AREA                            
001610         WHEN "2"                                                         
001620             CALL "SPLP0200" USING WS-COM-AREA                            
001630         WHEN "Q"                                                         
001640             SET EXIT-OK             TO TRUE                              
001650         WHEN "q"                                                         
001660             SET EXIT-OK             TO TRUE                              
001670         WHEN OTHER                                                       
001680             ADD 1               TO WS-CONT-OPCAO-INVALIDA                
001690             IF WS-CONT-OPCAO-INVALIDA >= 3                               
001700                 DISPLAY "OPCAO INVALIDA - CONSULTE O ANALISTA            
001710-                        "DO CPD."                                        
001720                 MOVE ZERO       TO WS-CONT-OPCAO-INVALIDA                
001730             END-IF                                                       
001740             SET EXIT-OK             TO FALSE                             
001750     END-EVALUATE.                                                        
001760                                                                          
001770 P100-FIM.                                                                
001780*                                                                         
001790 END PROGRAM SPLP0000.                                                    
