000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 21/04/1994                                                        
000130* Purpose: GERACAO DA TRANSFERENCIA DE PARES DE PRIMERS (FORWARD/         
000140*          REVERSE) - MONTA A GRADE DE 384 POCOS, SEPARA OS POOLS         
000150*          DE ORIGEM DE PRIMER FORWARD E REVERSE E, PARA CADA             
000160*          POCO DESTINO, SORTEIA (VIA SPLP0903) UM PAR UNICO DE           
000170*          POCOS DE ORIGEM E GRAVA AS DUAS LINHAS DE TRANSFERENCIA        
000180*          NO CSV (UNIT-2).                                               
000190******************************************************************        
000200* HISTORICO DE ALTERACOES                                                 
000210*------------------------------------------------------------             
000220* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000230*------------------------------------------------------------             
000240* 21/04/1994 AR      CPD-0249   VERSAO ORIGINAL - POOLS FIXOS DE          
000250*                               96 POCOS CADA, SEM DESCARTE DE            
000260*                               OFFSET.                                   
000270* 09/09/1994 AR      CPD-0262   INCLUIDO O DESCARTE DOS PRIMEIROS         
000280*                               POCOS DE CADA POOL (OFFSET), A            
000290*                               PEDIDO DO LABORATORIO.                    
000300* 15/07/1996 JCS     CPD-0409   PASSA A CHAMAR O SPLP0903 PARA O          
000310*                               SORTEIO DO PAR, EM VEZ DA ROTINA          
000320*                               DE NUMERO ALEATORIO PROPRIA.              
000330* 19/01/1999 AR      CPD-0514   REVISAO GERAL Y2K DO CPD - ESTE           
000340*                               PROGRAMA NAO POSSUI CAMPO DE              
000350*                               DATA; CERTIFICADO SEM IMPACTO.            
000360******************************************************************        
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID.    SPLP0120.                                                 
000390 AUTHOR.        A. RAFFUL.                                                
000400 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000410 DATE-WRITTEN.  21/04/1994.                                               
000420 DATE-COMPILED.                                                           
000430 SECURITY.      USO INTERNO DO CPD - GERACAO DE TRANSFERENCIAS.           
000440*                                                                         
000450*----------------------------------------------------------------         
000460 ENVIRONMENT DIVISION.                                                    
000470*----------------------------------------------------------------         
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000520     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000530*                                                                         
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT ARQ-TRANSF ASSIGN TO "ARQ-TRANSF"                             
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         ACCESS       IS SEQUENTIAL                                       
000590         FILE STATUS  IS WS-FS-ARQ-TRANSF.                                
000600*                                                                         
000610*----------------------------------------------------------------         
000620 DATA DIVISION.                                                           
000630*----------------------------------------------------------------         
000640 FILE SECTION.                                                            
000650 FD  ARQ-TRANSF.                                                          
000660 01  REGISTRO-CSV-TRANSF                    PIC X(35).                    
000670*                                                                         
000680 WORKING-STORAGE SECTION.                                                 
000690*                                                                         
000700 COPY "Copybooks\Transf.cpy".                                             
000710*                                                                         
000720 01  WS-LINHA-CSV.                                                        
000730     05  WS-CSV-POCO-ORIGEM                 PIC X(03).                    
000740     05  FILLER                        PIC X(01) VALUE ",".               
000750     05  WS-CSV-POCO-DESTINO                PIC X(03).                    
000760     05  FILLER                        PIC X(01) VALUE ",".               
000770     05  WS-CSV-VOLUME                       PIC ZZZZ9.9.                 
000780     05  FILLER                        PIC X(20) VALUE SPACES.            
000790*                                                                         
000800 01  WS-CABECALHO-CSV                        PIC X(35) VALUE              
000810     "Source Well,Destination Well,Volume".                               
000820*                                                                         
000830 01  WS-TABELA-GRADE.                                                     
000840     05  GRADE-POCO  OCCURS 384 TIMES INDEXED BY IX-GRADE.                
000850         10  GRADE-POCO-NOME                 PIC X(03).                   
000860         10  FILLER                          PIC X(01).                   
000870 01  WS-TABELA-GRADE-R  REDEFINES WS-TABELA-GRADE.                        
000880     05  WS-GRADE-FLAT                       PIC X(1536).                 
000890*                                                                         
000900 01  WS-POOL-FORWARD.                                                     
000910     05  POOL-FWD  OCCURS 96 TIMES INDEXED BY IX-FWD.                     
000920         10  POOL-FWD-NOME                   PIC X(03).                   
000930         10  FILLER                          PIC X(01).                   
000940*                                                                         
000950 01  WS-POOL-REVERSE.                                                     
000960     05  POOL-REV  OCCURS 96 TIMES INDEXED BY IX-REV.                     
000970         10  POOL-REV-NOME                   PIC X(03).                   
000980         10  FILLER                          PIC X(01).                   
000990*                                                                         
001000 01  WS-MONTAGEM-POCO.                                                    
001010     05  WS-MONTA-COL-EDITADO           PIC 9(02) VALUE ZEROS.            
001020     05  WS-MONTA-COL-EDITADO-R REDEFINES WS-MONTA-COL-EDITADO.           
001030         10  WS-MONTA-COL-DEZ                 PIC 9(01).                  
001040         10  WS-MONTA-COL-UNI                 PIC 9(01).                  
001050     05  WS-MONTA-COL-TEXTO             PIC X(02) VALUE SPACES.           
001060     05  WS-MONTA-COL-TEXTO-R  REDEFINES WS-MONTA-COL-TEXTO.              
001070         10  WS-MONTA-COL-DIG1                PIC X(01).                  
001080         10  WS-MONTA-COL-DIG2                PIC X(01).                  
001090     05  WS-MONTA-NOME                  PIC X(03) VALUE SPACES.           
001100     05  FILLER                              PIC X(03).                   
001110*                                                                         
001120 01  WS-PARM-SORTEIO.                                                     
001130     05  LKS-SEMENTE-0903                    PIC 9(05) COMP.              
001140     05  LKS-TAMANHO-POOL-0903               PIC 9(03).                   
001150     05  LKS-IND-FORWARD-0903                PIC 9(03).                   
001160     05  LKS-IND-REVERSE-0903                PIC 9(03).                   
001170     05  LKS-REINICIA-0903                    PIC X(01).                  
001180     05  FILLER                               PIC X(04).                  
001190*                                                                         
001200 77  WS-ALFABETO-POCOS       PIC X(16) VALUE "ABCDEFGHIJKLMNOP".          
001210 77  WS-IND-LINHA0           PIC 9(02) COMP.                              
001220 77  WS-IND-COL0             PIC 9(02) COMP.                              
001230 77  WS-IND-LINHA            PIC 9(02) COMP.                              
001240 77  WS-IND-COLUNA           PIC 9(02) COMP.                              
001250 77  WS-REM-LINHA            PIC 9(01) COMP.                              
001260 77  WS-REM-COLUNA           PIC 9(01) COMP.                              
001270 77  WS-QUOCIENTE-MOD        PIC 9(02) COMP.                              
001280 77  WS-QTD-GRADE            PIC 9(03) COMP VALUE ZERO.                   
001290 77  WS-QTD-FWD              PIC 9(02) COMP VALUE ZERO.                   
001300 77  WS-QTD-REV              PIC 9(02) COMP VALUE ZERO.                   
001310 77  WS-POOL-INICIO          PIC 9(03) COMP VALUE ZERO.                   
001320 77  WS-POOL-TAMANHO-USAVEL  PIC 9(03) COMP VALUE ZERO.                   
001330 77  WS-CONTADOR-DESTINO     PIC 9(03) COMP VALUE ZERO.                   
001340 77  WS-IDX-FWD-TAB          PIC 9(03) COMP VALUE ZERO.                   
001350 77  WS-IDX-REV-TAB          PIC 9(03) COMP VALUE ZERO.                   
001360 77  WS-QTD-TRANSF-GRAVADAS  PIC 9(03) COMP VALUE ZERO.                   
001370 77  WS-QTD-TRANSF-EDIT      PIC ZZ9.                                     
001380*                                                                         
001390 77  WS-FS-ARQ-TRANSF        PIC X(02).                                   
001400     88  WS-FS-OK                            VALUE "00".                  
001410*                                                                         
001420 77  WS-ABENDOU              PIC X(01) VALUE "N".                         
001430     88  FLAG-ABENDOU                        VALUE "S".                   
001440*                                                                         
001450 77  WS-MENSAGEM             PIC X(60) VALUE SPACES.                      
001460 77  WS-PROMPT               PIC X(01) VALUE SPACES.                      
001470*                                                                         
001480*----------------------------------------------------------------         
001490 LINKAGE SECTION.                                                         
001500*----------------------------------------------------------------         
001510 01  LK-COM-AREA.                                                         
001520     03  LK-SEMENTE                          PIC 9(05).                   
001530     03  LK-VOLUME-NL                        PIC 9(05)V9(01).             
001540     03  LK-OFFSET-POOL                       PIC 9(03).                  
001550     03  LK-MENSAGEM-RETORNO                 PIC X(20).                   
001560     03  FILLER                              PIC X(05).                   
001570*                                                                         
001580 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001590*----------------------------------------------------------------         
001600 MAIN-PROCEDURE.                                                          
001610*                                                                         
001620     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001630*                                                                         
001640     IF NOT FLAG-ABENDOU                                                  
001650         PERFORM P150-MONTA-POOLS THRU P150-FIM                           
001660         PERFORM P300-GERA-PARES THRU P300-FIM                            
001670             VARYING WS-CONTADOR-DESTINO FROM 1 BY 1                      
001680                 UNTIL WS-CONTADOR-DESTINO > WS-QTD-GRADE                 
001690     END-IF.                                                              
001700*                                                                         
001710     PERFORM P900-FIM.                                                    
001720*                                                                         
001730 P100-INICIALIZA.                                                         
001740*                                                                         
001750     SET WS-FS-OK              TO TRUE.                                   
001760     MOVE "N"                  TO WS-ABENDOU.                             
001770*                                                                         
001780     COMPUTE WS-POOL-INICIO = LK-OFFSET-POOL + 1.                         
001790     COMPUTE WS-POOL-TAMANHO-USAVEL = 96 - LK-OFFSET-POOL.                
001800*                                                                         
001810     OPEN OUTPUT ARQ-TRANSF.                                              
001820     IF NOT WS-FS-OK                                                      
001830         MOVE "S"               TO WS-ABENDOU                             
001840         DISPLAY "ERRO NA ABERTURA DO ARQ-TRANSF. FS: "                   
001850                 WS-FS-ARQ-TRANSF AT 1505                                 
001860         ACCEPT  WS-PROMPT      AT 1501                                   
001870     ELSE                                                                 
001880         WRITE REGISTRO-CSV-TRANSF FROM WS-CABECALHO-CSV                  
001890     END-IF.                                                              
001900*                                                                         
001910 P100-FIM.                                                                
001920*                                                                         
001930 P150-MONTA-POOLS.                                                        
001940*                                                                         
001950     MOVE ZERO                 TO WS-QTD-GRADE WS-QTD-FWD                 
001960                                  WS-QTD-REV.                             
001970     PERFORM P160-LINHA-GRADE THRU P160-FIM                               
001980         VARYING WS-IND-LINHA0 FROM 0 BY 1                                
001990             UNTIL WS-IND-LINHA0 > 15.                                    
002000*                                                                         
002010 P150-FIM.                                                                
002020*                                                                         
002030 P160-LINHA-GRADE.                                                        
002040*                                                                         
002050     PERFORM P165-COLUNA-GRADE THRU P165-FIM                              
002060         VARYING WS-IND-COL0 FROM 0 BY 1                                  
002070             UNTIL WS-IND-COL0 > 23.                                      
002080*                                                                         
002090 P160-FIM.                                                                
002100*                                                                         
002110 P165-COLUNA-GRADE.                                                       
002120*                                                                         
002130     COMPUTE WS-IND-LINHA = WS-IND-LINHA0 + 1.                            
002140     COMPUTE WS-IND-COLUNA = WS-IND-COL0 + 1.                             
002150     PERFORM P200-MONTA-NOME-POCO THRU P200-FIM.                          
002160*                                                                         
002170     ADD 1                     TO WS-QTD-GRADE.                           
002180     SET IX-GRADE              TO WS-QTD-GRADE.                           
002190     MOVE WS-MONTA-NOME        TO GRADE-POCO-NOME(IX-GRADE).              
002200*                                                                         
002210     DIVIDE WS-IND-LINHA0 BY 2 GIVING WS-QUOCIENTE-MOD                    
002220         REMAINDER WS-REM-LINHA.                                          
002230     DIVIDE WS-IND-COL0 BY 2 GIVING WS-QUOCIENTE-MOD                      
002240         REMAINDER WS-REM-COLUNA.                                         
002250*                                                                         
002260     IF WS-REM-LINHA = 0 AND WS-REM-COLUNA = 0                            
002270         ADD 1                  TO WS-QTD-FWD                             
002280         SET IX-FWD             TO WS-QTD-FWD                             
002290         MOVE WS-MONTA-NOME     TO POOL-FWD-NOME(IX-FWD)                  
002300     END-IF.                                                              
002310*                                                                         
002320     IF WS-REM-LINHA = 1 AND WS-REM-COLUNA = 1                            
002330         ADD 1                  TO WS-QTD-REV                             
002340         SET IX-REV             TO WS-QTD-REV                             
002350         MOVE WS-MONTA-NOME     TO POOL-REV-NOME(IX-REV)                  
002360     END-IF.                                                              
002370*                                                                         
002380 P165-FIM.                                                                
002390*                                                                         
002400 P200-MONTA-NOME-POCO.                                                    
002410*                                                                         
002420     MOVE SPACES               TO WS-MONTA-NOME.                          
002430     COMPUTE WS-MONTA-COL-EDITADO = WS-IND-COLUNA.                        
002440*                                                                         
002450     IF WS-MONTA-COL-DEZ = ZERO                                           
002460         MOVE WS-MONTA-COL-UNI  TO WS-MONTA-COL-DIG1                      
002470         STRING WS-ALFABETO-POCOS(WS-IND-LINHA:1)                         
002480                    DELIMITED BY SIZE                                     
002490                WS-MONTA-COL-DIG1 DELIMITED BY SIZE                       
002500                INTO WS-MONTA-NOME                                        
002510     ELSE                                                                 
002520         MOVE WS-MONTA-COL-EDITADO TO WS-MONTA-COL-TEXTO                  
002530         STRING WS-ALFABETO-POCOS(WS-IND-LINHA:1)                         
002540                    DELIMITED BY SIZE                                     
002550                WS-MONTA-COL-TEXTO DELIMITED BY SIZE                      
002560                INTO WS-MONTA-NOME                                        
002570     END-IF.                                                              
002580*                                                                         
002590 P200-FIM.                                                                
002600*                                                                         
002610 P300-GERA-PARES.                                                         
002620*                                                                         
002630     MOVE LK-SEMENTE           TO LKS-SEMENTE-0903.                       
002640     MOVE WS-POOL-TAMANHO-USAVEL TO LKS-TAMANHO-POOL-0903.                
002650     IF WS-CONTADOR-DESTINO = 1                                           
002660         MOVE "S"               TO LKS-REINICIA-0903                      
002670     ELSE                                                                 
002680         MOVE "N"               TO LKS-REINICIA-0903                      
002690     END-IF.                                                              
002700*                                                                         
002710     CALL "SPLP0903" USING WS-PARM-SORTEIO.                               
002720*                                                                         
002730     COMPUTE WS-IDX-FWD-TAB = WS-POOL-INICIO +                            
002740             LKS-IND-FORWARD-0903.                                        
002750     COMPUTE WS-IDX-REV-TAB = WS-POOL-INICIO +                            
002760             LKS-IND-REVERSE-0903.                                        
002770     SET IX-FWD                TO WS-IDX-FWD-TAB.                         
002780     SET IX-REV                TO WS-IDX-REV-TAB.                         
002790     SET IX-GRADE              TO WS-CONTADOR-DESTINO.                    
002800*                                                                         
002810     MOVE POOL-FWD-NOME(IX-FWD)    TO TRF-POCO-ORIGEM.                    
002820     MOVE GRADE-POCO-NOME(IX-GRADE) TO TRF-POCO-DESTINO.                  
002830     MOVE LK-VOLUME-NL             TO TRF-VOLUME-NL.                      
002840     PERFORM P350-GRAVA-LINHA THRU P350-FIM.                              
002850*                                                                         
002860     MOVE POOL-REV-NOME(IX-REV)    TO TRF-POCO-ORIGEM.                    
002870     PERFORM P350-GRAVA-LINHA THRU P350-FIM.                              
002880*                                                                         
002890 P300-FIM.                                                                
002900*                                                                         
002910 P350-GRAVA-LINHA.                                                        
002920*                                                                         
002930     MOVE TRF-POCO-ORIGEM      TO WS-CSV-POCO-ORIGEM.                     
002940     MOVE TRF-POCO-DESTINO     TO WS-CSV-POCO-DESTINO.                    
002950     MOVE TRF-VOLUME-NL        TO WS-CSV-VOLUME.                          
002960     WRITE REGISTRO-CSV-TRANSF FROM WS-LINHA-CSV.                         
002970     ADD 1                     TO WS-QTD-TRANSF-GRAVADAS.                 
002980*                                                                         
002990 P350-FIM.                                                                
003000*                                                                         
003010 P900-FIM.                                                                
003020*                                                                         
003030     CLOSE ARQ-TRANSF.                                                    
003040     MOVE WS-QTD-TRANSF-GRAVADAS TO WS-QTD-TRANSF-EDIT.                   
003050     STRING "PARES/TRANSFERENCIAS GERADAS: "                              
003060            WS-QTD-TRANSF-EDIT                                            
003070            INTO WS-MENSAGEM.                                             
003080     DISPLAY WS-MENSAGEM       AT 1505.                                   
003090     ACCEPT  WS-PROMPT         AT 1501.                                   
003100*                                                                         
003110     MOVE WS-QTD-TRANSF-EDIT   TO LK-MENSAGEM-RETORNO.                    
003120     GOBACK.                                                              
003130*                                                                         
003140 END PROGRAM SPLP0120.                                                    
