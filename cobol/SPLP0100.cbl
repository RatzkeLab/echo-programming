000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 07/01/1994                                                        
000130* Purpose: SUBMENU DE GERACAO DE TRANSFERENCIAS ECHO - DESPACHA           
000140*          PARA A GERACAO DO CSV DE POSICOES DE BARCODES                  
000150*          (SPLP0110), A GERACAO DO CSV DE TRANSFERENCIAS                 
000160*          (SPLP0120) E O CRUZAMENTO/PIVOTEAMENTO POR POCO                
000170*          DESTINO (SPLP0130). AS OPCOES 1 E 2 EXIBEM TELA DE             
000180*          PARAMETROS COM VALORES-PADRAO ANTES DE CHAMAR O                
000190*          PROGRAMA DE GERACAO.                                           
000200******************************************************************        
000210* HISTORICO DE ALTERACOES                                                 
000220*------------------------------------------------------------             
000230* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000240*------------------------------------------------------------             
000250* 07/01/1994 AR      CPD-0261   VERSAO ORIGINAL - CHAMA A                 
000260*                               GERACAO DO CSV DE POSICOES E A            
000270*                               GERACAO DO CSV DE                         
000280*                               TRANSFERENCIAS.                           
000290* 21/04/1994 AR      CPD-0266   INCLUIDAS TELAS DE PARAMETROS             
000300*                               (FORMATO, VOLUME, SEMENTE) COM            
000310*                               VALORES-PADRAO DO CPD.                    
000320* 22/06/1994 AR      CPD-0273   INCLUIDA OPCAO DE CRUZAMENTO E            
000330*                               PIVOTEAMENTO POR POCO DESTINO             
000340*                               (SPLP0130 - UNIT-2B).                     
000350* 19/01/1999 AR      CPD-0519   REVISAO GERAL Y2K DO CPD - ESTE           
000360*                               PROGRAMA NAO POSSUI CAMPO DE              
000370*                               DATA DE NEGOCIO; CERTIFICADO              
000380*                               SEM IMPACTO.                              
000390******************************************************************        
000400 IDENTIFICATION DIVISION.                                                 
000410 PROGRAM-ID.    SPLP0100.                                                 
000420 AUTHOR.        A. RAFFUL.                                                
000430 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000440 DATE-WRITTEN.  07/01/1994.                                               
000450 DATE-COMPILED.                                                           
000460 SECURITY.      USO INTERNO DO CPD - GERACAO DE TRANSFERENCIAS.           
000470*                                                                         
000480*----------------------------------------------------------------         
000490 ENVIRONMENT DIVISION.                                                    
000500*----------------------------------------------------------------         
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000550     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000560*                                                                         
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590*                                                                         
000600*----------------------------------------------------------------         
000610 DATA DIVISION.                                                           
000620*----------------------------------------------------------------         
000630 FILE SECTION.                                                            
000640 WORKING-STORAGE SECTION.                                                 
000650*                                                                         
000660 01  WS-COM-AREA.                                                         
000670     05  WS-MENSAGEM                    PIC X(20).                        
000680     05  FILLER                         PIC X(10).                        
000690 01  WS-COM-AREA-R  REDEFINES WS-COM-AREA.                                
000700     05  WS-COM-AREA-FLAT               PIC X(30).                        
000710*                                                                         
000720* AREA DE PARAMETROS DA GERACAO DE CSV DE POSICOES (SPLP0110).            
000730 01  WS-AREA-SPLP0110.                                                    
000740     05  WS0110-QTD-TRANSFER            PIC 9(03).                        
000750     05  WS0110-FORMATO-ORIGEM          PIC 9(03).                        
000760         88  WS0110-ORIGEM-96            VALUE 96.                        
000770         88  WS0110-ORIGEM-384           VALUE 384.                       
000780     05  WS0110-FORMATO-DESTINO         PIC 9(03).                        
000790         88  WS0110-DESTINO-96           VALUE 96.                        
000800         88  WS0110-DESTINO-384          VALUE 384.                       
000810     05  WS0110-VOLUME-NL               PIC 9(05)V9(01).                  
000820     05  WS0110-MENSAGEM-RETORNO        PIC X(20).                        
000830     05  FILLER                         PIC X(05).                        
000840 01  WS-AREA-SPLP0110-R  REDEFINES WS-AREA-SPLP0110.                      
000850     05  WS0110-AREA-FLAT               PIC X(40).                        
000860*                                                                         
000870* AREA DE PARAMETROS DA GERACAO DE CSV DE TRANSFERENCIAS                  
000880* (SPLP0120).                                                             
000890 01  WS-AREA-SPLP0120.                                                    
000900     05  WS0120-SEMENTE                 PIC 9(05).                        
000910     05  WS0120-VOLUME-NL               PIC 9(05)V9(01).                  
000920     05  WS0120-OFFSET-POOL             PIC 9(03).                        
000930     05  WS0120-MENSAGEM-RETORNO        PIC X(20).                        
000940     05  FILLER                         PIC X(05).                        
000950 01  WS-AREA-SPLP0120-R  REDEFINES WS-AREA-SPLP0120.                      
000960     05  WS0120-AREA-FLAT               PIC X(39).                        
000970*                                                                         
000980 01  WS-AREA-OPCAO.                                                       
000990     05  WS-OPCAO-MENU                  PIC X(01).                        
001000     05  FILLER                         PIC X(01).                        
001010 01  WS-AREA-OPCAO-R  REDEFINES WS-AREA-OPCAO.                            
001020     05  WS-OPCAO-MENU-NUM              PIC 9(02).                        
001030*                                                                         
001040 77  WS-PROMPT                          PIC X(01).                        
001050*                                                                         
001060 77  WS-UPSI-LIGADO                     PIC X(01).                        
001070 77  WS-UPSI-DESLIGADO                  PIC X(01).                        
001080*                                                                         
001090 77  WS-EXIT                            PIC X(01).                        
001100     88  EXIT-OK                        VALUE "S" FALSE "N".              
001110*                                                                         
001120 77  WS-CONT-OPCAO-INVALIDA         PIC 9(03) COMP VALUE ZERO.            
001130*                                                                         
001140 LINKAGE SECTION.                                                         
001150*                                                                         
001160 01  LK-COM-AREA.                                                         
001170     05  LK-MENSAGEM                    PIC X(20).                        
001180     05  FILLER                         PIC X(10).                        
001190 01  LK-COM-AREA-R  REDEFINES LK-COM-AREA.                                
001200     05  LK-COM-AREA-FLAT               PIC X(30).                        
001210*                                                                         
001220 SCREEN SECTION.                                                          
001230 01  SS-CLEAR-SCREEN.                                                     
001240     05  BLANK SCREEN.                                                    
001250*                                                                         
001260 01  SS-MENU-SCREEN.                                                      
001270     05  LINE 02 COL 05 VALUE "SISTEMA DE PLACAS - SIPLACAS".             
001280     05  LINE 03 COL 05 VALUE                                             
001290             "SPLP0100 - Menu de Transferencias ECHO".                    
001300     05  LINE 04 COL 05 VALUE                                             
001310     "------------------------------------------------------------        
001320-    "--------------".                                                    
001330     05  LINE 06 COL 05 VALUE                                             
001340                       "<1> - GERA CSV DE POSICOES DE BARCODES".          
001350     05  LINE 07 COL 05 VALUE                                             
001360                       "<2> - GERA CSV DE TRANSFERENCIAS".                
001370     05  LINE 08 COL 05 VALUE                                             
001380                       "<3> - CRUZA/PIVOTEIA POR POCO DESTINO".           
001390     05  LINE 10 COL 05 VALUE                                             
001400                       "<Q> - RETORNAR MENU PRINCIPAL".                   
001410     05  LINE 12 COL 05 VALUE                                             
001420     "------------------------------------------------------------        
001430-    "--------------".                                                    
001440     05  LINE 13 COL 05 VALUE                                             
001450                     "DIGITE A OPCAO DESEJADA: ".                         
001460     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)                            
001470                     USING WS-OPCAO-MENU.                                 
001480     05  LINE 14 COL 05 VALUE                                             
001490     "------------------------------------------------------------        
001500-    "--------------".                                                    
001510*                                                                         
001520 01  SS-PARM-0110-SCREEN.                                                 
001530     05  LINE 02 COL 05 VALUE                                             
001540             "SPLP0110 - Parametros da Geracao de Posicoes".              
001550     05  LINE 04 COL 05 VALUE "QTDE. DE TRANSFERENCIAS  (N): ".           
001560     05  SS0110-QTD REVERSE-VIDEO PIC 9(03)                               
001570                     USING WS0110-QTD-TRANSFER.                           
001580     05  LINE 05 COL 05 VALUE "FORMATO DA PLACA ORIGEM      : ".          
001590     05  SS0110-ORIG REVERSE-VIDEO PIC 9(03)                              
001600                     USING WS0110-FORMATO-ORIGEM.                         
001610     05  LINE 06 COL 05 VALUE "FORMATO DA PLACA DESTINO     : ".          
001620     05  SS0110-DEST REVERSE-VIDEO PIC 9(03)                              
001630                     USING WS0110-FORMATO-DESTINO.                        
001640     05  LINE 07 COL 05 VALUE "VOLUME POR TRANSFERENCIA (NL): ".          
001650     05  SS0110-VOL REVERSE-VIDEO PIC 9(05)V9(01)                         
001660                     USING WS0110-VOLUME-NL.                              
001670*                                                                         
001680 01  SS-PARM-0120-SCREEN.                                                 
001690     05  LINE 02 COL 05 VALUE                                             
001700             "SPLP0120 - Parametros da Geracao de Transf.".               
001710     05  LINE 04 COL 05 VALUE "SEMENTE DO SORTEIO (SEED)    : ".          
001720     05  SS0120-SEM REVERSE-VIDEO PIC 9(05)                               
001730                     USING WS0120-SEMENTE.                                
001740     05  LINE 05 COL 05 VALUE "VOLUME POR TRANSFERENCIA (NL): ".          
001750     05  SS0120-VOL REVERSE-VIDEO PIC 9(05)V9(01)                         
001760                     USING WS0120-VOLUME-NL.                              
001770     05  LINE 06 COL 05 VALUE "DESLOCAMENTO DO POOL (OFFSET): ".          
001780     05  SS0120-OFF REVERSE-VIDEO PIC 9(03)                               
001790                     USING WS0120-OFFSET-POOL.                            
001800*                                                                         
001810*----------------------------------------------------------------         
001820 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001830*----------------------------------------------------------------         
001840 MAIN-PROCEDURE.                                                          
001850                                                                          
001860     SET EXIT-OK                        TO FALSE.                         
001870                                                                          
001880     PERFORM P100-PROCESSA-MENU THRU P100-FIM                             
001890         UNTIL EXIT-OK.                                                   
001900                                                                          
001910     GOBACK.                                                              
001920*                                                                         
001930*----------------------------------------------------------------         
001940* EXIBE A TELA DO MENU DE TRANSFERENCIAS ECHO, ACEITA A OPCAO             
001950* DIGITADA E DESPACHA PARA O PROGRAMA DE GERACAO CORRESPONDENTE.          
001960*----------------------------------------------------------------         
001970 P100-PROCESSA-MENU.                                                      
001980                                                                          
001990     MOVE SPACES                        TO WS-OPCAO-MENU.                 
002000*                                                                         
002010     DISPLAY SS-CLEAR-SCREEN                                              
002020     DISPLAY SS-MENU-SCREEN                                               
002030     ACCEPT  SS-MENU-SCREEN.                                              
002040*                                                                         
002050     EVALUATE WS-OPCAO-MENU                                               
002060         WHEN "1"                                                         
002070             PERFORM P200-PARM-0110 THRU P200-FIM                         
002080             CALL "SPLP0110" USING WS-AREA-SPLP0110                       
002090         WHEN "2"                                                         
002100             PERFORM P210-PARM-0120 THRU P210-FIM                         
002110             CALL "SPLP0120" USING WS-AREA-SPLP0120                       
002120         WHEN "3"                                                         
002130             CALL "SPLP0130" USING WS-COM-AREA                            
002140         WHEN "Q"                                                         
002150             SET EXIT-OK             TO TRUE                              
002160         WHEN "q"                                                         
002170             SET EXIT-OK             TO TRUE                              
002180         WHEN OTHER                                                       
002190             ADD 1               TO WS-CONT-OPCAO-INVALIDA                
002200             IF WS-CONT-OPCAO-INVALIDA >= 3                               
002210                 DISPLAY "OPCAO INVALIDA - CONSULTE O ANALISTA            
002220-                        "DO CPD."                                        
002230                 MOVE ZERO       TO WS-CONT-OPCAO-INVALIDA                
002240             END-IF                                                       
002250             SET EXIT-OK             TO FALSE                             
002260     END-EVALUATE.                                                        
002270                                                                          
002280 P100-FIM.                                                                
002290*                                                                         
002300*----------------------------------------------------------------         
002310* MONTA E EXIBE A TELA DE PARAMETROS DA GERACAO DE POSICOES,              
002320* COM OS VALORES-PADRAO DO CPD, ANTES DE CHAMAR O SPLP0110.               
002330*----------------------------------------------------------------         
002340 P200-PARM-0110.                                                          
002350                                                                          
002360     MOVE 384                           TO WS0110-QTD-TRANSFER.           
002370     MOVE 96                            TO WS0110-FORMATO-ORIGEM.         
002380     MOVE 384                           TO WS0110-FORMATO-DESTINO.        
002390     MOVE 100.0                         TO WS0110-VOLUME-NL.              
002400                                                                          
002410     DISPLAY SS-CLEAR-SCREEN                                              
002420     DISPLAY SS-PARM-0110-SCREEN                                          
002430     ACCEPT  SS-PARM-0110-SCREEN.                                         
002440                                                                          
002450 P200-FIM.                                                                
002460*                                                                         
002470*----------------------------------------------------------------         
002480* MONTA E EXIBE A TELA DE PARAMETROS DA GERACAO DE                        
002490* TRANSFERENCIAS, COM OS VALORES-PADRAO DO CPD, ANTES DE                  
002500* CHAMAR O SPLP0120.                                                      
002510*----------------------------------------------------------------         
002520 P210-PARM-0120.                                                          
002530                                                                          
002540     MOVE 00001                         TO WS0120-SEMENTE.                
002550     MOVE 500.0                         TO WS0120-VOLUME-NL.              
002560     MOVE 012                           TO WS0120-OFFSET-POOL.            
002570                                                                          
002580     DISPLAY SS-CLEAR-SCREEN                                              
002590     DISPLAY SS-PARM-0120-SCREEN                                          
002600     ACCEPT  SS-PARM-0120-SCREEN.                                         
002610                                                                          
002620 P210-FIM.                                                                
002630*                                                                         
002640 END PROGRAM SPLP0100.                                                    
