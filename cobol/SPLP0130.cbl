000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 22/06/1994                                                        
000130* Purpose: CRUZAMENTO DO CSV DE TRANSFERENCIAS (GERADO PELO               
000140*          SPLP0120) COM O CATALOGO DE BARCODES (SEQUENCIAS               
000150*          FORWARD/REVERSE POR POCO DE ORIGEM) E MONTAGEM DE              
000160*          UM REGISTRO PIVOTADO POR POCO DESTINO (UNIT-2B).               
000170******************************************************************        
000180* HISTORICO DE ALTERACOES                                                 
000190*------------------------------------------------------------             
000200* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000210*------------------------------------------------------------             
000220* 22/06/1994 AR      CPD-0270   VERSAO ORIGINAL - CRUZA O CSV             
000230*                               DE TRANSFERENCIAS COM O                   
000240*                               CATALOGO DE BARCODES DO                   
000250*                               EQUIPAMENTO ECHO.                         
000260* 15/07/1996 JCS     CPD-0410   TABELA DO CATALOGO AMPLIADA DE            
000270*                               200 PARA 500 POSICOES.                    
000280* 19/01/1999 AR      CPD-0515   REVISAO GERAL Y2K DO CPD - ESTE           
000290*                               PROGRAMA NAO POSSUI CAMPO DE              
000300*                               DATA; CERTIFICADO SEM IMPACTO.            
000310* 30/11/1999 MRS     CPD-0542   CORRIGIDA REMOCAO DE ESPACOS DA           
000320*                               SEQUENCIA - ANTES SO REMOVIA A            
000330*                               SOBRA A DIREITA (TRAILING), NAO           
000340*                               OS ESPACOS EMBUTIDOS NO MEIO.             
000350******************************************************************        
000360 IDENTIFICATION DIVISION.                                                 
000370 PROGRAM-ID.    SPLP0130.                                                 
000380 AUTHOR.        A. RAFFUL.                                                
000390 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000400 DATE-WRITTEN.  22/06/1994.                                               
000410 DATE-COMPILED.                                                           
000420 SECURITY.      USO INTERNO DO CPD - GERACAO DE TRANSFERENCIAS.           
000430*                                                                         
000440*----------------------------------------------------------------         
000450 ENVIRONMENT DIVISION.                                                    
000460*----------------------------------------------------------------         
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000510     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000520*                                                                         
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT CATALOGO ASSIGN TO "CATALOGO"                                 
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         ACCESS       IS SEQUENTIAL                                       
000580         FILE STATUS  IS WS-FS-CATALOGO.                                  
000590     SELECT ARQ-TRANSF-IN ASSIGN TO "ARQ-TRANSF-IN"                       
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         ACCESS       IS SEQUENTIAL                                       
000620         FILE STATUS  IS WS-FS-TRANSF-IN.                                 
000630     SELECT ARQ-PIVO ASSIGN TO "ARQ-PIVO"                                 
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         ACCESS       IS SEQUENTIAL                                       
000660         FILE STATUS  IS WS-FS-PIVO.                                      
000670*                                                                         
000680*----------------------------------------------------------------         
000690 DATA DIVISION.                                                           
000700*----------------------------------------------------------------         
000710 FILE SECTION.                                                            
000720 FD  CATALOGO.                                                            
000730 01  REGISTRO-CSV-CATALOGO               PIC X(80).                       
000740*                                                                         
000750 FD  ARQ-TRANSF-IN.                                                       
000760 01  REGISTRO-CSV-TRANSF-IN               PIC X(35).                      
000770*                                                                         
000780 FD  ARQ-PIVO.                                                            
000790 01  REGISTRO-CSV-PIVO                    PIC X(85).                      
000800*                                                                         
000810 WORKING-STORAGE SECTION.                                                 
000820*                                                                         
000830 COPY "Copybooks\Transf.cpy".                                             
000840*                                                                         
000850 01  WS-LINHA-CATALOGO.                                                   
000860     05  WS-CAT-POCO-LIDO               PIC X(03).                        
000870     05  WS-CAT-SEQ-NOME-LIDO           PIC X(20).                        
000880     05  WS-CAT-SEQUENCIA-LIDO          PIC X(40).                        
000890     05  WS-CAT-POS-POCO-LIDO           PIC X(03).                        
000900     05  FILLER                         PIC X(14).                        
000910*                                                                         
000920 01  WS-TABELA-CATALOGO.                                                  
000930     05  CAT-ITEM  OCCURS 500 TIMES INDEXED BY IX-CAT.                    
000940         10  CAT-POCO-TAB                 PIC X(03).                      
000950         10  CAT-DIRECAO-TAB               PIC X(01).                     
000960         10  CAT-SEQUENCIA-TAB             PIC X(40).                     
000970         10  FILLER                        PIC X(04).                     
000980 01  WS-TABELA-CATALOGO-R  REDEFINES WS-TABELA-CATALOGO.                  
000990     05  WS-CATALOGO-FLAT                 PIC X(24000).                   
001000*                                                                         
001010 01  WS-PIVO-PENDENTE.                                                    
001020     05  WS-PIVO-POCO-DESTINO           PIC X(03) VALUE SPACES.           
001030     05  WS-PIVO-FW-SEQ                 PIC X(40) VALUE SPACES.           
001040     05  WS-PIVO-RV-SEQ                 PIC X(40) VALUE SPACES.           
001050     05  FILLER                         PIC X(05).                        
001060 01  WS-PIVO-PENDENTE-R  REDEFINES WS-PIVO-PENDENTE.                      
001070     05  WS-PIVO-FLAT                     PIC X(88).                      
001080*                                                                         
001090 01  WS-LINHA-CSV-PIVO.                                                   
001100     05  WS-CSV-SAMPLE-ID               PIC X(03).                        
001110     05  FILLER                     PIC X(01) VALUE ",".                  
001120     05  WS-CSV-FW-INDEX                PIC X(40).                        
001130     05  FILLER                     PIC X(01) VALUE ",".                  
001140     05  WS-CSV-RV-INDEX                PIC X(40).                        
001150 01  WS-LINHA-CSV-PIVO-R  REDEFINES WS-LINHA-CSV-PIVO.                    
001160     05  WS-LINHA-CSV-PIVO-FLAT           PIC X(85).                      
001170*                                                                         
001180 01  WS-CABECALHO-CSV-PIVO                PIC X(85) VALUE                 
001190     "SampleID,FwIndex,RvIndex".                                          
001200*                                                                         
001210 77  WS-VOL-TXT-DESCARTADO      PIC X(10) VALUE SPACES.                   
001220 77  WS-CAT-DIRECAO-ACHADA      PIC X(01) VALUE SPACE.                    
001230 77  WS-SEQ-LIMPA               PIC X(40) VALUE SPACES.                   
001240*                                                                         
001250 77  WS-QTD-CATALOGO            PIC 9(03) COMP VALUE ZERO.                
001260 77  WS-QTD-PIVOS-GRAVADOS      PIC 9(03) COMP VALUE ZERO.                
001270 77  WS-QTD-PIVOS-EDIT          PIC ZZ9.                                  
001280 77  WS-LEN-NOME-SEQ            PIC 9(02) COMP VALUE ZERO.                
001290 77  WS-POS-DIRECAO             PIC 9(02) COMP VALUE ZERO.                
001300 77  WS-IDX-LIMPA               PIC 9(02) COMP VALUE ZERO.                
001310 77  WS-IDX-VARRE               PIC 9(02) COMP VALUE ZERO.                
001320*                                                                         
001330 77  WS-FS-CATALOGO             PIC X(02).                                
001340     88  WS-FS-CAT-OK                     VALUE "00".                     
001350 77  WS-FS-TRANSF-IN            PIC X(02).                                
001360     88  WS-FS-TRN-OK                     VALUE "00".                     
001370 77  WS-FS-PIVO                 PIC X(02).                                
001380     88  WS-FS-PIV-OK                     VALUE "00".                     
001390*                                                                         
001400 77  WS-EOF-CATALOGO            PIC X(01) VALUE "N".                      
001410     88  FLAG-EOF-CATALOGO                VALUE "S".                      
001420 77  WS-EOF-TRANSF              PIC X(01) VALUE "N".                      
001430     88  FLAG-EOF-TRANSF                  VALUE "S".                      
001440 77  WS-ACHOU-POCO              PIC X(01) VALUE "N".                      
001450     88  FLAG-ACHOU-POCO                  VALUE "S".                      
001460 77  WS-TEM-FW                  PIC X(01) VALUE "N".                      
001470     88  FLAG-TEM-FW                      VALUE "S".                      
001480 77  WS-TEM-RV                  PIC X(01) VALUE "N".                      
001490     88  FLAG-TEM-RV                      VALUE "S".                      
001500 77  WS-ABENDOU                 PIC X(01) VALUE "N".                      
001510     88  FLAG-ABENDOU                     VALUE "S".                      
001520*                                                                         
001530 77  WS-MENSAGEM                PIC X(60) VALUE SPACES.                   
001540 77  WS-PROMPT                  PIC X(01) VALUE SPACES.                   
001550*                                                                         
001560*----------------------------------------------------------------         
001570 LINKAGE SECTION.                                                         
001580*----------------------------------------------------------------         
001590 01  LK-COM-AREA.                                                         
001600     03  LK-MENSAGEM-RETORNO             PIC X(20).                       
001610     03  FILLER                          PIC X(10).                       
001620*                                                                         
001630 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001640*----------------------------------------------------------------         
001650 MAIN-PROCEDURE.                                                          
001660*                                                                         
001670     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001680*                                                                         
001690     IF NOT FLAG-ABENDOU                                                  
001700         PERFORM P150-CARREGA-CATALOGO THRU P150-FIM                      
001710             UNTIL FLAG-EOF-CATALOGO                                      
001720         PERFORM P300-CASA-E-PIVOTA THRU P300-FIM                         
001730             UNTIL FLAG-EOF-TRANSF                                        
001740     END-IF.                                                              
001750*                                                                         
001760     PERFORM P900-FIM.                                                    
001770*                                                                         
001780 P100-INICIALIZA.                                                         
001790*                                                                         
001800     SET WS-FS-CAT-OK         TO TRUE.                                    
001810     SET WS-FS-TRN-OK         TO TRUE.                                    
001820     SET WS-FS-PIV-OK         TO TRUE.                                    
001830     MOVE "N"                 TO WS-ABENDOU WS-EOF-CATALOGO               
001840                                 WS-EOF-TRANSF WS-TEM-FW                  
001850                                 WS-TEM-RV.                               
001860     MOVE ZERO                TO WS-QTD-CATALOGO                          
001870                                 WS-QTD-PIVOS-GRAVADOS.                   
001880     MOVE SPACES              TO WS-PIVO-PENDENTE.                        
001890*                                                                         
001900     OPEN INPUT CATALOGO.                                                 
001910     IF NOT WS-FS-CAT-OK                                                  
001920         MOVE "S"              TO WS-ABENDOU                              
001930         DISPLAY "ERRO NA ABERTURA DO CATALOGO. FS: "                     
001940                 WS-FS-CATALOGO AT 1505                                   
001950         ACCEPT  WS-PROMPT     AT 1501                                    
001960     END-IF.                                                              
001970*                                                                         
001980     IF NOT FLAG-ABENDOU                                                  
001990         OPEN INPUT ARQ-TRANSF-IN                                         
002000         IF NOT WS-FS-TRN-OK                                              
002010             MOVE "S"          TO WS-ABENDOU                              
002020             DISPLAY "ERRO NA ABERTURA DO ARQ-TRANSF-IN. FS: "            
002030                     WS-FS-TRANSF-IN AT 1505                              
002040             ACCEPT  WS-PROMPT AT 1501                                    
002050         END-IF                                                           
002060     END-IF.                                                              
002070*                                                                         
002080     IF NOT FLAG-ABENDOU                                                  
002090         OPEN OUTPUT ARQ-PIVO                                             
002100         IF NOT WS-FS-PIV-OK                                              
002110             MOVE "S"          TO WS-ABENDOU                              
002120             DISPLAY "ERRO NA ABERTURA DO ARQ-PIVO. FS: "                 
002130                     WS-FS-PIVO AT 1505                                   
002140             ACCEPT  WS-PROMPT AT 1501                                    
002150         ELSE                                                             
002160             WRITE REGISTRO-CSV-PIVO FROM WS-CABECALHO-CSV-PIVO           
002170         END-IF                                                           
002180     END-IF.                                                              
002190*                                                                         
002200     IF NOT FLAG-ABENDOU                                                  
002210         READ CATALOGO                                                    
002220             AT END SET FLAG-EOF-CATALOGO TO TRUE                         
002230         END-READ                                                         
002240         READ ARQ-TRANSF-IN                                               
002250             AT END SET FLAG-EOF-TRANSF TO TRUE                           
002260         END-READ                                                         
002270     END-IF.                                                              
002280*                                                                         
002290 P100-FIM.                                                                
002300*                                                                         
002310 P150-CARREGA-CATALOGO.                                                   
002320*                                                                         
002330     READ CATALOGO                                                        
002340         AT END                                                           
002350             SET FLAG-EOF-CATALOGO TO TRUE                                
002360         NOT AT END                                                       
002370             PERFORM P160-PROCESSA-CATALOGO THRU P160-FIM                 
002380     END-READ.                                                            
002390*                                                                         
002400 P150-FIM.                                                                
002410*                                                                         
002420 P160-PROCESSA-CATALOGO.                                                  
002430*                                                                         
002440     UNSTRING REGISTRO-CSV-CATALOGO DELIMITED BY ","                      
002450         INTO WS-CAT-POCO-LIDO                                            
002460              WS-CAT-SEQ-NOME-LIDO                                        
002470              WS-CAT-SEQUENCIA-LIDO                                       
002480              WS-CAT-POS-POCO-LIDO                                        
002490     END-UNSTRING.                                                        
002500*                                                                         
002510     PERFORM P410-ACHA-DIRECAO THRU P410-FIM.                             
002520     PERFORM P420-LIMPA-SEQUENCIA THRU P420-FIM.                          
002530*                                                                         
002540     ADD 1                     TO WS-QTD-CATALOGO.                        
002550     SET IX-CAT                TO WS-QTD-CATALOGO.                        
002560     MOVE WS-CAT-POCO-LIDO      TO CAT-POCO-TAB(IX-CAT).                  
002570     MOVE WS-CAT-DIRECAO-ACHADA TO CAT-DIRECAO-TAB(IX-CAT).               
002580     MOVE WS-SEQ-LIMPA          TO CAT-SEQUENCIA-TAB(IX-CAT).             
002590*                                                                         
002600 P160-FIM.                                                                
002610*                                                                         
002620 P300-CASA-E-PIVOTA.                                                      
002630*                                                                         
002640     READ ARQ-TRANSF-IN                                                   
002650         AT END                                                           
002660             SET FLAG-EOF-TRANSF TO TRUE                                  
002670         NOT AT END                                                       
002680             PERFORM P310-PROCESSA-TRANSF THRU P310-FIM                   
002690     END-READ.                                                            
002700*                                                                         
002710 P300-FIM.                                                                
002720*                                                                         
002730 P310-PROCESSA-TRANSF.                                                    
002740*                                                                         
002750     UNSTRING REGISTRO-CSV-TRANSF-IN DELIMITED BY ","                     
002760         INTO TRF-POCO-ORIGEM                                             
002770              TRF-POCO-DESTINO                                            
002780              WS-VOL-TXT-DESCARTADO                                       
002790     END-UNSTRING.                                                        
002800*                                                                         
002810     MOVE "N"                  TO WS-ACHOU-POCO.                          
002820     PERFORM P320-PROCURA-POCO THRU P320-FIM                              
002830         VARYING IX-CAT FROM 1 BY 1                                       
002840             UNTIL IX-CAT > WS-QTD-CATALOGO                               
002850                OR FLAG-ACHOU-POCO.                                       
002860*                                                                         
002870     IF FLAG-ACHOU-POCO                                                   
002880         PERFORM P330-ACUMULA-PIVO THRU P330-FIM                          
002890     ELSE                                                                 
002900         STRING "POCO DE ORIGEM NAO ENCONTRADO NO CATALOGO: "             
002910                TRF-POCO-ORIGEM DELIMITED BY SIZE                         
002920                INTO WS-MENSAGEM                                          
002930         DISPLAY WS-MENSAGEM   AT 1505                                    
002940     END-IF.                                                              
002950*                                                                         
002960 P310-FIM.                                                                
002970*                                                                         
002980 P320-PROCURA-POCO.                                                       
002990*                                                                         
003000     IF CAT-POCO-TAB(IX-CAT) = TRF-POCO-ORIGEM                            
003010         SET FLAG-ACHOU-POCO TO TRUE                                      
003020     END-IF.                                                              
003030*                                                                         
003040 P320-FIM.                                                                
003050*                                                                         
003060 P330-ACUMULA-PIVO.                                                       
003070*                                                                         
003080     IF CAT-DIRECAO-TAB(IX-CAT) = "F"                                     
003090         MOVE TRF-POCO-DESTINO        TO WS-PIVO-POCO-DESTINO             
003100         MOVE CAT-SEQUENCIA-TAB(IX-CAT) TO WS-PIVO-FW-SEQ                 
003110         SET FLAG-TEM-FW TO TRUE                                          
003120     END-IF.                                                              
003130*                                                                         
003140     IF CAT-DIRECAO-TAB(IX-CAT) = "R"                                     
003150         MOVE TRF-POCO-DESTINO        TO WS-PIVO-POCO-DESTINO             
003160         MOVE CAT-SEQUENCIA-TAB(IX-CAT) TO WS-PIVO-RV-SEQ                 
003170         SET FLAG-TEM-RV TO TRUE                                          
003180     END-IF.                                                              
003190*                                                                         
003200     IF FLAG-TEM-FW AND FLAG-TEM-RV                                       
003210         PERFORM P350-GRAVA-PIVO THRU P350-FIM                            
003220     END-IF.                                                              
003230*                                                                         
003240 P330-FIM.                                                                
003250*                                                                         
003260 P350-GRAVA-PIVO.                                                         
003270*                                                                         
003280     MOVE SPACES                TO WS-LINHA-CSV-PIVO.                     
003290     MOVE WS-PIVO-POCO-DESTINO  TO WS-CSV-SAMPLE-ID.                      
003300     MOVE WS-PIVO-FW-SEQ        TO WS-CSV-FW-INDEX.                       
003310     MOVE WS-PIVO-RV-SEQ        TO WS-CSV-RV-INDEX.                       
003320     WRITE REGISTRO-CSV-PIVO FROM WS-LINHA-CSV-PIVO.                      
003330     ADD 1                      TO WS-QTD-PIVOS-GRAVADOS.                 
003340*                                                                         
003350     MOVE SPACES                TO WS-PIVO-PENDENTE.                      
003360     MOVE "N"                   TO WS-TEM-FW WS-TEM-RV.                   
003370*                                                                         
003380 P350-FIM.                                                                
003390*                                                                         
003400 P410-ACHA-DIRECAO.                                                       
003410*                                                                         
003420     PERFORM P411-VARRE-BRANCOS THRU P411-FIM                             
003430         VARYING WS-IDX-VARRE FROM 20 BY -1                               
003440             UNTIL WS-IDX-VARRE < 1                                       
003450                OR WS-CAT-SEQ-NOME-LIDO(WS-IDX-VARRE:1)                   
003460                       NOT = SPACE.                                       
003470     MOVE WS-IDX-VARRE          TO WS-LEN-NOME-SEQ.                       
003480*                                                                         
003490     IF WS-LEN-NOME-SEQ = ZERO                                            
003500         MOVE SPACE             TO WS-CAT-DIRECAO-ACHADA                  
003510     ELSE                                                                 
003520         PERFORM P412-VARRE-DIGITOS THRU P412-FIM                         
003530             VARYING WS-POS-DIRECAO FROM WS-LEN-NOME-SEQ BY -1            
003540                 UNTIL WS-POS-DIRECAO < 1                                 
003550                    OR WS-CAT-SEQ-NOME-LIDO(WS-POS-DIRECAO:1)             
003560                           NOT NUMERIC                                    
003570         MOVE WS-CAT-SEQ-NOME-LIDO(WS-POS-DIRECAO:1)                      
003580                                TO WS-CAT-DIRECAO-ACHADA                  
003590     END-IF.                                                              
003600*                                                                         
003610 P410-FIM.                                                                
003620*                                                                         
003630 P411-VARRE-BRANCOS.                                                      
003640*                                                                         
003650 P411-FIM.                                                                
003660*                                                                         
003670 P412-VARRE-DIGITOS.                                                      
003680*                                                                         
003690 P412-FIM.                                                                
003700*                                                                         
003710 P420-LIMPA-SEQUENCIA.                                                    
003720*                                                                         
003730     MOVE SPACES                TO WS-SEQ-LIMPA.                          
003740     MOVE ZERO                  TO WS-IDX-LIMPA.                          
003750     PERFORM P421-COPIA-CARACTERE THRU P421-FIM                           
003760         VARYING WS-IDX-VARRE FROM 1 BY 1                                 
003770             UNTIL WS-IDX-VARRE > 40.                                     
003780*                                                                         
003790 P420-FIM.                                                                
003800*                                                                         
003810 P421-COPIA-CARACTERE.                                                    
003820*                                                                         
003830     IF WS-CAT-SEQUENCIA-LIDO(WS-IDX-VARRE:1) NOT = SPACE                 
003840         ADD 1                  TO WS-IDX-LIMPA                           
003850         MOVE WS-CAT-SEQUENCIA-LIDO(WS-IDX-VARRE:1)                       
003860                                TO WS-SEQ-LIMPA(WS-IDX-LIMPA:1)           
003870     END-IF.                                                              
003880*                                                                         
003890 P421-FIM.                                                                
003900*                                                                         
003910 P900-FIM.                                                                
003920*                                                                         
003930     CLOSE CATALOGO ARQ-TRANSF-IN ARQ-PIVO.                               
003940     MOVE WS-QTD-PIVOS-GRAVADOS TO WS-QTD-PIVOS-EDIT.                     
003950     STRING "REGISTROS PIVOTADOS GRAVADOS: "                              
003960            WS-QTD-PIVOS-EDIT                                             
003970            INTO WS-MENSAGEM.                                             
003980     DISPLAY WS-MENSAGEM        AT 1505.                                  
003990     ACCEPT  WS-PROMPT          AT 1501.                                  
004000*                                                                         
004010     MOVE WS-QTD-PIVOS-EDIT     TO LK-MENSAGEM-RETORNO.                   
004020     GOBACK.                                                              
004030*                                                                         
004040 END PROGRAM SPLP0130.                                                    
