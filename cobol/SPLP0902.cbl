000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 14/02/1994                                                        
000130* Purpose: CONVERSAO DE INDICES DE LINHA E COLUNA BASE-ZERO PARA          
000140*          O NOME DO POCO (LETRA+COLUNA). SUB-ROTINA COMUM DE             
000150*          PLACAS (UNIT-5), CHAMADA POR SPLP0220.                         
000160******************************************************************        
000170* HISTORICO DE ALTERACOES                                                 
000180*------------------------------------------------------------             
000190* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000200*------------------------------------------------------------             
000210* 14/02/1994 AR      CPD-0232   VERSAO ORIGINAL - PLACAS DE 96            
000220*                               POCOS (8 LINHAS X 12 COLUNAS).            
000230* 30/08/1994 AR      CPD-0256   AMPLIADO PARA PLACAS DE 384               
000240*                               POCOS (16 LINHAS X 24 COLUNAS).           
000250* 03/11/1996 JCS     CPD-0418   COLUNA DE UM DIGITO PASSA A SER           
000260*                               GRAVADA SEM O ZERO A ESQUERDA,            
000270*                               CONFORME PEDIDO DO SPLP0220 (O            
000280*                               NOME DO POCO NAO TEM "A01").              
000290* 19/01/1999 AR      CPD-0512   REVISAO GERAL Y2K DO CPD - ESTE           
000300*                               PROGRAMA NAO POSSUI CAMPO DE              
000310*                               DATA; CERTIFICADO SEM IMPACTO.            
000320******************************************************************        
000330 IDENTIFICATION DIVISION.                                                 
000340 PROGRAM-ID.    SPLP0902.                                                 
000350 AUTHOR.        A. RAFFUL.                                                
000360 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000370 DATE-WRITTEN.  14/02/1994.                                               
000380 DATE-COMPILED.                                                           
000390 SECURITY.      USO INTERNO DO CPD - SUB-ROTINA COMUM.                    
000400*                                                                         
000410*----------------------------------------------------------------         
000420 DATA DIVISION.                                                           
000430*----------------------------------------------------------------         
000440 WORKING-STORAGE SECTION.                                                 
000450*                                                                         
000460 01  WS-CONTROLE-COLUNA.                                                  
000470     05  WS-COL-EDITADO                 PIC 9(02) VALUE ZEROS.            
000480     05  WS-COL-EDITADO-R  REDEFINES WS-COL-EDITADO.                      
000490         10  WS-COL-DEZENA               PIC 9(01).                       
000500         10  WS-COL-UNIDADE              PIC 9(01).                       
000510     05  WS-COL-TEXTO                    PIC X(02) VALUE SPACES.          
000520     05  WS-COL-TEXTO-R  REDEFINES WS-COL-TEXTO.                          
000530         10  WS-COL-DIG-1                PIC X(01).                       
000540         10  WS-COL-DIG-2                PIC X(01).                       
000550     05  FILLER                          PIC X(04).                       
000560*                                                                         
000570 01  WS-MONTAGEM-NOME.                                                    
000580     05  WS-NOME-LETRA                   PIC X(01) VALUE SPACE.           
000590     05  WS-NOME-COLUNA                  PIC X(02) VALUE SPACES.          
000600     05  FILLER                          PIC X(05).                       
000610 01  WS-MONTAGEM-NOME-R  REDEFINES WS-MONTAGEM-NOME.                      
000620     05  WS-NOME-POCO-COMPLETO           PIC X(08).                       
000630*                                                                         
000640 77  WS-ALFABETO-POCOS      PIC X(16) VALUE "ABCDEFGHIJKLMNOP".           
000650 77  WS-IND-LETRA           PIC 9(02) COMP.                               
000660*                                                                         
000670*----------------------------------------------------------------         
000680 LINKAGE SECTION.                                                         
000690*----------------------------------------------------------------         
000700 01  LKS-PARAMETRO.                                                       
000710     05  LKS-LINHA-INDICE                PIC 9(02).                       
000720     05  LKS-COLUNA-INDICE               PIC 9(02).                       
000730     05  LKS-NOME-POCO                    PIC X(03).                      
000740     05  FILLER                           PIC X(03).                      
000750*                                                                         
000760*----------------------------------------------------------------         
000770* LKS-LINHA-INDICE  = INDICE DE LINHA BASE-ZERO   (ENTRADA)               
000780* LKS-COLUNA-INDICE = INDICE DE COLUNA BASE-ZERO  (ENTRADA)               
000790* LKS-NOME-POCO     = NOME DO POCO MONTADO, EX. "A1","P24" (SAIDA)        
000800*----------------------------------------------------------------         
000810 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
000820*----------------------------------------------------------------         
000830 P100-MONTA-NOME.                                                         
000840*                                                                         
000850     MOVE SPACES              TO LKS-NOME-POCO.                           
000860     COMPUTE WS-IND-LETRA = LKS-LINHA-INDICE + 1.                         
000870     MOVE WS-ALFABETO-POCOS(WS-IND-LETRA:1)                               
000880                               TO WS-NOME-LETRA.                          
000890*                                                                         
000900     COMPUTE WS-COL-EDITADO = LKS-COLUNA-INDICE + 1.                      
000910     PERFORM P200-MONTA-COLUNA THRU P200-FIM.                             
000920*                                                                         
000930     STRING WS-NOME-LETRA DELIMITED BY SIZE                               
000940            WS-NOME-COLUNA DELIMITED BY SPACE                             
000950            INTO LKS-NOME-POCO.                                           
000960*                                                                         
000970 P100-FIM.                                                                
000980*                                                                         
000990 P200-MONTA-COLUNA.                                                       
001000*                                                                         
001010     IF WS-COL-DEZENA = ZERO                                              
001020         MOVE WS-COL-UNIDADE   TO WS-COL-DIG-1                            
001030         MOVE WS-COL-DIG-1     TO WS-NOME-COLUNA(1:1)                     
001040         MOVE SPACE            TO WS-NOME-COLUNA(2:1)                     
001050     ELSE                                                                 
001060         MOVE WS-COL-EDITADO   TO WS-COL-TEXTO                            
001070         MOVE WS-COL-TEXTO     TO WS-NOME-COLUNA                          
001080     END-IF.                                                              
001090*                                                                         
001100 P200-FIM.                                                                
001110*                                                                         
001120 P900-FIM-PROGRAMA.                                                       
001130     GOBACK.                                                              
001140*                                                                         
001150 END PROGRAM SPLP0902.                                                    
