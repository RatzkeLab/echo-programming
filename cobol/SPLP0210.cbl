000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 22/06/1994                                                        
000130* Purpose: GERACAO DO ARQUIVO DE REFERENCIA (TAB) PARA A                  
000140*          DEMULTIPLEXACAO DE BARCODES NO MINIMAP2, A PARTIR DO           
000150*          CSV DE POSICAO DE BARCODES DA PLACA (UNIT-3).                  
000160******************************************************************        
000170* HISTORICO DE ALTERACOES                                                 
000180*------------------------------------------------------------             
000190* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000200*------------------------------------------------------------             
000210* 22/06/1994 AR      CPD-0271   VERSAO ORIGINAL - GERACAO DO              
000220*                               ARQUIVO TAB DE REFERENCIA PARA            
000230*                               O MINIMAP2.                               
000240* 14/03/1996 JCS     CPD-0405   INCLUIDA GRAVACAO OPCIONAL DO             
000250*                               ARQUIVO FASTA, A PEDIDO DO                
000260*                               LABORATORIO DE SEQUENCIAMENTO.            
000270* 03/11/1996 JCS     CPD-0419   INCLUIDA OPCAO DE SUFIXAR O               
000280*                               NOME DO BARCODE COM O POCO                
000290*                               (EVITA NOME DUPLICADO ENTRE               
000300*                               PLACAS DIFERENTES).                       
000310* 19/01/1999 AR      CPD-0516   REVISAO GERAL Y2K DO CPD - ESTE           
000320*                               PROGRAMA NAO POSSUI CAMPO DE              
000330*                               DATA; CERTIFICADO SEM IMPACTO.            
000340******************************************************************        
000350 IDENTIFICATION DIVISION.                                                 
000360 PROGRAM-ID.    SPLP0210.                                                 
000370 AUTHOR.        A. RAFFUL.                                                
000380 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000390 DATE-WRITTEN.  22/06/1994.                                               
000400 DATE-COMPILED.                                                           
000410 SECURITY.      USO INTERNO DO CPD - REFERENCIA DE BARCODES.              
000420*                                                                         
000430*----------------------------------------------------------------         
000440 ENVIRONMENT DIVISION.                                                    
000450*----------------------------------------------------------------         
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000500     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000510*                                                                         
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT BARCODE-POS ASSIGN TO "BARCODE-POS"                           
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         ACCESS       IS SEQUENTIAL                                       
000570         FILE STATUS  IS WS-FS-BARCODE-POS.                               
000580     SELECT ARQ-MINIMAP ASSIGN TO "ARQ-MINIMAP"                           
000590         ORGANIZATION IS LINE SEQUENTIAL                                  
000600         ACCESS       IS SEQUENTIAL                                       
000610         FILE STATUS  IS WS-FS-ARQ-MINIMAP.                               
000620     SELECT ARQ-FASTA ASSIGN TO "ARQ-FASTA"                               
000630         ORGANIZATION IS LINE SEQUENTIAL                                  
000640         ACCESS       IS SEQUENTIAL                                       
000650         FILE STATUS  IS WS-FS-ARQ-FASTA.                                 
000660*                                                                         
000670*----------------------------------------------------------------         
000680 DATA DIVISION.                                                           
000690*----------------------------------------------------------------         
000700 FILE SECTION.                                                            
000710 FD  BARCODE-POS.                                                         
000720 01  REGISTRO-CSV-BARCODE                 PIC X(80).                      
000730*                                                                         
000740 FD  ARQ-MINIMAP.                                                         
000750 01  REGISTRO-TSV-MINIMAP                 PIC X(65).                      
000760*                                                                         
000770 FD  ARQ-FASTA.                                                           
000780 01  REGISTRO-FASTA                       PIC X(41).                      
000790*                                                                         
000800 WORKING-STORAGE SECTION.                                                 
000810*                                                                         
000820 COPY "Copybooks\BarPos.cpy".                                             
000830*                                                                         
000840 01  WS-MONTA-NOME-MINIMAP.                                               
000850     05  WS-NOME-BASE                   PIC X(20) VALUE SPACES.           
000860     05  WS-NOME-FINAL                  PIC X(24) VALUE SPACES.           
000870     05  FILLER                         PIC X(05).                        
000880 01  WS-MONTA-NOME-MINIMAP-R  REDEFINES WS-MONTA-NOME-MINIMAP.            
000890     05  WS-MONTA-NOME-FLAT               PIC X(49).                      
000900*                                                                         
000910 01  WS-LINHA-MINIMAP.                                                    
000920     05  WS-TSV-NOME                    PIC X(24).                        
000930     05  FILLER                     PIC X(01) VALUE X"09".                
000940     05  WS-TSV-SEQUENCIA               PIC X(40).                        
000950 01  WS-LINHA-MINIMAP-R  REDEFINES WS-LINHA-MINIMAP.                      
000960     05  WS-LINHA-MINIMAP-FLAT            PIC X(65).                      
000970*                                                                         
000980 01  WS-LINHA-FASTA-CABECALHO.                                            
000990     05  FILLER                     PIC X(01) VALUE ">".                  
001000     05  WS-FASTA-NOME                  PIC X(24).                        
001010     05  FILLER                     PIC X(16) VALUE SPACES.               
001020 01  WS-LINHA-FASTA-CABECALHO-R  REDEFINES                                
001030                                  WS-LINHA-FASTA-CABECALHO.               
001040     05  WS-FASTA-CAB-FLAT                PIC X(41).                      
001050*                                                                         
001060 01  WS-LINHA-FASTA-SEQ.                                                  
001070     05  WS-FASTA-SEQ                   PIC X(40).                        
001080     05  FILLER                     PIC X(01) VALUE SPACE.                
001090*                                                                         
001100 77  WS-EOF-BARCODE             PIC X(01) VALUE "N".                      
001110     88  FLAG-EOF-BARCODE                 VALUE "S".                      
001120 77  WS-ABENDOU                 PIC X(01) VALUE "N".                      
001130     88  FLAG-ABENDOU                     VALUE "S".                      
001140*                                                                         
001150 77  WS-QTD-BARCODES            PIC 9(03) COMP VALUE ZERO.                
001160 77  WS-QTD-BARCODES-EDIT       PIC ZZ9.                                  
001170*                                                                         
001180 77  WS-FS-BARCODE-POS          PIC X(02).                                
001190     88  WS-FS-BAR-OK                     VALUE "00".                     
001200 77  WS-FS-ARQ-MINIMAP          PIC X(02).                                
001210     88  WS-FS-MIN-OK                     VALUE "00".                     
001220 77  WS-FS-ARQ-FASTA            PIC X(02).                                
001230     88  WS-FS-FAS-OK                     VALUE "00".                     
001240*                                                                         
001250 77  WS-MENSAGEM                PIC X(60) VALUE SPACES.                   
001260 77  WS-PROMPT                  PIC X(01) VALUE SPACES.                   
001270*                                                                         
001280*----------------------------------------------------------------         
001290 LINKAGE SECTION.                                                         
001300*----------------------------------------------------------------         
001310 01  LK-COM-AREA.                                                         
001320     03  LK-INCLUI-POCO                  PIC X(01).                       
001330         88  LK-INCLUI-POCO-SIM          VALUE "S".                       
001340     03  LK-GRAVA-FASTA                  PIC X(01).                       
001350         88  LK-GRAVA-FASTA-SIM          VALUE "S".                       
001360     03  LK-MENSAGEM-RETORNO             PIC X(20).                       
001370     03  FILLER                          PIC X(08).                       
001380*                                                                         
001390 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001400*----------------------------------------------------------------         
001410 MAIN-PROCEDURE.                                                          
001420*                                                                         
001430     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001440*                                                                         
001450     IF NOT FLAG-ABENDOU                                                  
001460         PERFORM P200-LE-BARCODES THRU P200-FIM                           
001470             UNTIL FLAG-EOF-BARCODE                                       
001480     END-IF.                                                              
001490*                                                                         
001500     PERFORM P900-FIM.                                                    
001510*                                                                         
001520 P100-INICIALIZA.                                                         
001530*                                                                         
001540     SET WS-FS-BAR-OK         TO TRUE.                                    
001550     SET WS-FS-MIN-OK         TO TRUE.                                    
001560     SET WS-FS-FAS-OK         TO TRUE.                                    
001570     MOVE "N"                 TO WS-ABENDOU WS-EOF-BARCODE.               
001580     MOVE ZERO                TO WS-QTD-BARCODES.                         
001590*                                                                         
001600     OPEN INPUT BARCODE-POS.                                              
001610     IF NOT WS-FS-BAR-OK                                                  
001620         MOVE "S"              TO WS-ABENDOU                              
001630         DISPLAY "ERRO NA ABERTURA DO BARCODE-POS. FS: "                  
001640                 WS-FS-BARCODE-POS AT 1505                                
001650         ACCEPT  WS-PROMPT     AT 1501                                    
001660     END-IF.                                                              
001670*                                                                         
001680     IF NOT FLAG-ABENDOU                                                  
001690         OPEN OUTPUT ARQ-MINIMAP                                          
001700         IF NOT WS-FS-MIN-OK                                              
001710             MOVE "S"          TO WS-ABENDOU                              
001720             DISPLAY "ERRO NA ABERTURA DO ARQ-MINIMAP. FS: "              
001730                     WS-FS-ARQ-MINIMAP AT 1505                            
001740             ACCEPT  WS-PROMPT AT 1501                                    
001750         END-IF                                                           
001760     END-IF.                                                              
001770*                                                                         
001780     IF NOT FLAG-ABENDOU AND LK-GRAVA-FASTA-SIM                           
001790         OPEN OUTPUT ARQ-FASTA                                            
001800         IF NOT WS-FS-FAS-OK                                              
001810             MOVE "S"          TO WS-ABENDOU                              
001820             DISPLAY "ERRO NA ABERTURA DO ARQ-FASTA. FS: "                
001830                     WS-FS-ARQ-FASTA AT 1505                              
001840             ACCEPT  WS-PROMPT AT 1501                                    
001850         END-IF                                                           
001860     END-IF.                                                              
001870*                                                                         
001880     IF NOT FLAG-ABENDOU                                                  
001890         READ BARCODE-POS                                                 
001900             AT END SET FLAG-EOF-BARCODE TO TRUE                          
001910         END-READ                                                         
001920     END-IF.                                                              
001930*                                                                         
001940 P100-FIM.                                                                
001950*                                                                         
001960 P200-LE-BARCODES.                                                        
001970*                                                                         
001980     READ BARCODE-POS                                                     
001990         AT END                                                           
002000             SET FLAG-EOF-BARCODE TO TRUE                                 
002010         NOT AT END                                                       
002020             PERFORM P210-TRATA-BARCODE THRU P210-FIM                     
002030     END-READ.                                                            
002040*                                                                         
002050 P200-FIM.                                                                
002060*                                                                         
002070 P210-TRATA-BARCODE.                                                      
002080*                                                                         
002090     UNSTRING REGISTRO-CSV-BARCODE DELIMITED BY ","                       
002100         INTO BIN-WELL                                                    
002110              BIN-BARCODE-NOME                                            
002120              BIN-SEQUENCIA                                               
002130     END-UNSTRING.                                                        
002140*                                                                         
002150     IF BIN-WELL-VAZIO OR BIN-NOME-VAZIO OR BIN-SEQ-VAZIA                 
002160         CONTINUE                                                         
002170     ELSE                                                                 
002180         INSPECT BIN-SEQUENCIA CONVERTING                                 
002190             "abcdefghijklmnopqrstuvwxyz" TO                              
002200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
002210         PERFORM P300-GRAVA-MINIMAP THRU P300-FIM                         
002220     END-IF.                                                              
002230*                                                                         
002240 P210-FIM.                                                                
002250*                                                                         
002260 P300-GRAVA-MINIMAP.                                                      
002270*                                                                         
002280     MOVE SPACES               TO WS-MONTA-NOME-MINIMAP.                  
002290     MOVE BIN-BARCODE-NOME     TO WS-NOME-BASE.                           
002300*                                                                         
002310     IF LK-INCLUI-POCO-SIM                                                
002320         STRING BIN-BARCODE-NOME DELIMITED BY SPACE                       
002330                "_"             DELIMITED BY SIZE                         
002340                BIN-WELL        DELIMITED BY SPACE                        
002350                INTO WS-NOME-FINAL                                        
002360     ELSE                                                                 
002370         MOVE BIN-BARCODE-NOME  TO WS-NOME-FINAL                          
002380     END-IF.                                                              
002390*                                                                         
002400     MOVE SPACES               TO WS-LINHA-MINIMAP.                       
002410     MOVE WS-NOME-FINAL        TO WS-TSV-NOME.                            
002420     MOVE BIN-SEQUENCIA        TO WS-TSV-SEQUENCIA.                       
002430     WRITE REGISTRO-TSV-MINIMAP FROM WS-LINHA-MINIMAP.                    
002440*                                                                         
002450     IF LK-GRAVA-FASTA-SIM                                                
002460         MOVE SPACES            TO WS-LINHA-FASTA-CABECALHO               
002470         MOVE WS-NOME-FINAL     TO WS-FASTA-NOME                          
002480         WRITE REGISTRO-FASTA FROM WS-LINHA-FASTA-CABECALHO               
002490         MOVE SPACES            TO WS-LINHA-FASTA-SEQ                     
002500         MOVE BIN-SEQUENCIA     TO WS-FASTA-SEQ                           
002510         WRITE REGISTRO-FASTA FROM WS-LINHA-FASTA-SEQ                     
002520     END-IF.                                                              
002530*                                                                         
002540     ADD 1                     TO WS-QTD-BARCODES.                        
002550*                                                                         
002560 P300-FIM.                                                                
002570*                                                                         
002580 P900-FIM.                                                                
002590*                                                                         
002600     CLOSE BARCODE-POS ARQ-MINIMAP.                                       
002610     IF LK-GRAVA-FASTA-SIM                                                
002620         CLOSE ARQ-FASTA                                                  
002630     END-IF.                                                              
002640*                                                                         
002650     MOVE WS-QTD-BARCODES      TO WS-QTD-BARCODES-EDIT.                   
002660     STRING "ARQ-MINIMAP/BARCODES GRAVADOS: "                             
002670            WS-QTD-BARCODES-EDIT                                          
002680            INTO WS-MENSAGEM.                                             
002690     DISPLAY WS-MENSAGEM       AT 1505.                                   
002700     ACCEPT  WS-PROMPT         AT 1501.                                   
002710*                                                                         
002720     MOVE WS-QTD-BARCODES-EDIT TO LK-MENSAGEM-RETORNO.                    
002730     GOBACK.                                                              
002740*                                                                         
002750 END PROGRAM SPLP0210.                                                    
