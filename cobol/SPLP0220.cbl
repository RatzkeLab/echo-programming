000100******************************************************************        
000110* Author: A. RAFFUL                                                       
000120* Date: 28/02/1994                                                        
000130* Purpose: GERACAO DO MAPA DE POSICOES (HEATMAP) E, OPCIONALMENTE,        
000140*          DA MATRIZ DA PLACA EM CSV, A PARTIR DO ARQUIVO DE              
000150*          POSICAO DE BARCODES DA PLACA (UNIT-4).                         
000160******************************************************************        
000170* HISTORICO DE ALTERACOES                                                 
000180*------------------------------------------------------------             
000190* DATA       PROGR.  CHAMADO    DESCRICAO                                 
000200*------------------------------------------------------------             
000210* 28/02/1994 AR      CPD-0233   VERSAO ORIGINAL - GERACAO DO              
000220*                               MAPA DE POSICOES DE BARCODES.             
000230* 30/08/1994 AR      CPD-0256   AMPLIADO PARA SUPORTAR PLACAS DE          
000240*                               384 POCOS, ALEM DAS DE 96 JA              
000250*                               EXISTENTES.                               
000260* 15/07/1996 JCS     CPD-0411   INCLUIDA GRAVACAO OPCIONAL DA             
000270*                               MATRIZ DA PLACA EM CSV, A PEDIDO          
000280*                               DO LABORATORIO.                           
000290* 19/01/1999 AR      CPD-0517   REVISAO GERAL Y2K DO CPD - ESTE           
000300*                               PROGRAMA NAO POSSUI CAMPO DE              
000310*                               DATA; CERTIFICADO SEM IMPACTO.            
000320******************************************************************        
000330 IDENTIFICATION DIVISION.                                                 
000340 PROGRAM-ID.    SPLP0220.                                                 
000350 AUTHOR.        A. RAFFUL.                                                
000360 INSTALLATION.  CPD - SISTEMA DE PLACAS.                                  
000370 DATE-WRITTEN.  28/02/1994.                                               
000380 DATE-COMPILED.                                                           
000390 SECURITY.      USO INTERNO DO CPD - MAPEAMENTO DE BARCODES.              
000400*                                                                         
000410*----------------------------------------------------------------         
000420 ENVIRONMENT DIVISION.                                                    
000430*----------------------------------------------------------------         
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     UPSI-0 ON  STATUS IS WS-UPSI-LIGADO                                  
000480     UPSI-0 OFF STATUS IS WS-UPSI-DESLIGADO.                              
000490*                                                                         
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT BARCODE-POS ASSIGN TO "BARCODE-POS"                           
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         ACCESS       IS SEQUENTIAL                                       
000550         FILE STATUS  IS WS-FS-BARCODE-POS.                               
000560     SELECT ARQ-HEATMAP ASSIGN TO "ARQ-HEATMAP"                           
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         ACCESS       IS SEQUENTIAL                                       
000590         FILE STATUS  IS WS-FS-ARQ-HEATMAP.                               
000600     SELECT ARQ-MATRIZ ASSIGN TO "ARQ-MATRIZ"                             
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         ACCESS       IS SEQUENTIAL                                       
000630         FILE STATUS  IS WS-FS-ARQ-MATRIZ.                                
000640*                                                                         
000650*----------------------------------------------------------------         
000660 DATA DIVISION.                                                           
000670*----------------------------------------------------------------         
000680 FILE SECTION.                                                            
000690 FD  BARCODE-POS.                                                         
000700 01  REGISTRO-CSV-BARCODE                 PIC X(80).                      
000710*                                                                         
000720 FD  ARQ-HEATMAP.                                                         
000730 01  REGISTRO-CSV-HEATMAP                 PIC X(51).                      
000740*                                                                         
000750 FD  ARQ-MATRIZ.                                                          
000760 01  REGISTRO-CSV-MATRIZ                  PIC X(506).                     
000770*                                                                         
000780 WORKING-STORAGE SECTION.                                                 
000790*                                                                         
000800 COPY "Copybooks\BarPos.cpy".                                             
000810*                                                                         
000820 01  WS-TABELA-MATRIZ.                                                    
000830     05  MTX-LINHA  OCCURS 16 TIMES.                                      
000840         10  MTX-COLUNA  OCCURS 24 TIMES     PIC X(20).                   
000850 01  WS-TABELA-MATRIZ-R  REDEFINES WS-TABELA-MATRIZ.                      
000860     05  WS-TABELA-MATRIZ-FLAT             PIC X(7680).                   
000870*                                                                         
000880 01  WS-LINHA-HEATMAP.                                                    
000890     05  WS-HM-NOME                      PIC X(20).                       
000900     05  FILLER                      PIC X(01) VALUE ",".                 
000910     05  WS-HM-POCO                      PIC X(03).                       
000920     05  FILLER                      PIC X(01) VALUE ",".                 
000930     05  WS-HM-LINHA-LETRA               PIC X(01).                       
000940     05  FILLER                      PIC X(01) VALUE ",".                 
000950     05  WS-HM-COLUNA                    PIC Z9.                          
000960     05  FILLER                      PIC X(01) VALUE ",".                 
000970     05  WS-HM-LINHA-IDX                 PIC Z9.                          
000980     05  FILLER                      PIC X(01) VALUE ",".                 
000990     05  WS-HM-COLUNA-IDX                PIC Z9.                          
001000     05  FILLER                      PIC X(16) VALUE SPACES.              
001010 01  WS-LINHA-HEATMAP-R  REDEFINES WS-LINHA-HEATMAP.                      
001020     05  WS-LINHA-HEATMAP-FLAT             PIC X(51).                     
001030*                                                                         
001040 01  WS-CABECALHO-HEATMAP                 PIC X(51) VALUE                 
001050     "Barcode_Name,Well,Row,Column,Row_Index,Column_Index".               
001060*                                                                         
001070 01  WS-LINHA-CAB-MATRIZ.                                                 
001080     05  WS-CAB-MTX-ROW                  PIC X(03) VALUE "Row".           
001090     05  WS-CAB-MTX-VIRG0                PIC X(01).                       
001100     05  WS-CAB-MTX-CELULA  OCCURS 24 TIMES.                              
001110         10  WS-CAB-MTX-NUM                  PIC Z9.                      
001120         10  WS-CAB-MTX-VIRGULA               PIC X(01).                  
001130 01  WS-LINHA-CAB-MATRIZ-R  REDEFINES WS-LINHA-CAB-MATRIZ.                
001140     05  WS-LINHA-CAB-MATRIZ-FLAT           PIC X(76).                    
001150*                                                                         
001160 01  WS-LINHA-MATRIZ.                                                     
001170     05  WS-MTX-LETRA                    PIC X(01).                       
001180     05  WS-MTX-VIRG0                    PIC X(01).                       
001190     05  WS-MTX-CELULA  OCCURS 24 TIMES.                                  
001200         10  WS-MTX-NOME                     PIC X(20).                   
001210         10  WS-MTX-VIRGULA                   PIC X(01).                  
001220 01  WS-LINHA-MATRIZ-R  REDEFINES WS-LINHA-MATRIZ.                        
001230     05  WS-LINHA-MATRIZ-FLAT               PIC X(506).                   
001240*                                                                         
001250 01  WS-AREA-CONVERSAO.                                                   
001260     05  WS-CNV-NOME-POCO                PIC X(03).                       
001270     05  WS-CNV-LINHA-IDX                PIC 9(02).                       
001280     05  WS-CNV-COLUNA-IDX               PIC 9(02).                       
001290     05  WS-CNV-RETORNO                  PIC 9(01).                       
001300         88  WS-CNV-POCO-OK                    VALUE 0.                   
001310         88  WS-CNV-LETRA-INVALIDA             VALUE 1.                   
001320         88  WS-CNV-COLUNA-INVALIDA            VALUE 2.                   
001330     05  FILLER                          PIC X(02).                       
001340*                                                                         
001350 77  WS-ALFABETO-POCOS          PIC X(16) VALUE                           
001360                                 "ABCDEFGHIJKLMNOP".                      
001370*                                                                         
001380 77  WS-EOF-BARCODE             PIC X(01) VALUE "N".                      
001390     88  FLAG-EOF-BARCODE                 VALUE "S".                      
001400 77  WS-ABENDOU                 PIC X(01) VALUE "N".                      
001410     88  FLAG-ABENDOU                     VALUE "S".                      
001420*                                                                         
001430 77  WS-QTD-BARCODES            PIC 9(03) COMP VALUE ZERO.                
001440 77  WS-QTD-VALIDOS             PIC 9(03) COMP VALUE ZERO.                
001450 77  WS-QTD-INVALIDOS           PIC 9(03) COMP VALUE ZERO.                
001460 77  WS-QTD-BARCODES-EDIT       PIC ZZ9.                                  
001470 77  WS-QTD-VALIDOS-EDIT        PIC ZZ9.                                  
001480 77  WS-QTD-INVALIDOS-EDIT      PIC ZZ9.                                  
001490*                                                                         
001500 77  WS-NUM-LINHAS-PLACA        PIC 9(02) COMP VALUE ZERO.                
001510 77  WS-NUM-COLS-PLACA          PIC 9(02) COMP VALUE ZERO.                
001520 77  WS-FORMATO-EDIT            PIC ZZ9.                                  
001530 77  WS-POS-LETRA               PIC 9(02) COMP VALUE ZERO.                
001540 77  WS-COLUNA-1-BASE           PIC 9(02) COMP VALUE ZERO.                
001550 77  WS-POS-LINHA-MTX           PIC 9(02) COMP VALUE ZERO.                
001560 77  WS-POS-COL-MTX             PIC 9(02) COMP VALUE ZERO.                
001570*                                                                         
001580 77  WS-IND-LINHA-MTX           PIC 9(02) COMP VALUE ZERO.                
001590 77  WS-IND-COL-MTX             PIC 9(02) COMP VALUE ZERO.                
001600 77  WS-IND-COL-CAB             PIC 9(02) COMP VALUE ZERO.                
001610*                                                                         
001620 77  WS-FS-BARCODE-POS          PIC X(02).                                
001630     88  WS-FS-BAR-OK                     VALUE "00".                     
001640 77  WS-FS-ARQ-HEATMAP          PIC X(02).                                
001650     88  WS-FS-HTM-OK                     VALUE "00".                     
001660 77  WS-FS-ARQ-MATRIZ           PIC X(02).                                
001670     88  WS-FS-MTZ-OK                     VALUE "00".                     
001680*                                                                         
001690 77  WS-MENSAGEM                PIC X(70) VALUE SPACES.                   
001700 77  WS-PROMPT                  PIC X(01) VALUE SPACES.                   
001710*                                                                         
001720*----------------------------------------------------------------         
001730 LINKAGE SECTION.                                                         
001740*----------------------------------------------------------------         
001750 01  LK-COM-AREA.                                                         
001760     03  LK-GRAVA-MATRIZ                 PIC X(01).                       
001770         88  LK-GRAVA-MATRIZ-SIM         VALUE "S".                       
001780     03  LK-FORMATO-PLACA                PIC 9(03).                       
001790         88  LK-PLACA-96                 VALUE 96.                        
001800         88  LK-PLACA-384                VALUE 384.                       
001810     03  LK-MENSAGEM-RETORNO             PIC X(20).                       
001820     03  FILLER                          PIC X(06).                       
001830*                                                                         
001840 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001850*----------------------------------------------------------------         
001860 MAIN-PROCEDURE.                                                          
001870*                                                                         
001880     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001890*                                                                         
001900     IF NOT FLAG-ABENDOU                                                  
001910         PERFORM P200-LE-BARCODES THRU P200-FIM                           
001920             UNTIL FLAG-EOF-BARCODE                                       
001930     END-IF.                                                              
001940*                                                                         
001950     IF NOT FLAG-ABENDOU AND LK-GRAVA-MATRIZ-SIM                          
001960         PERFORM P300-MONTA-MATRIZ THRU P300-FIM                          
001970     END-IF.                                                              
001980*                                                                         
001990     PERFORM P900-FIM.                                                    
002000*                                                                         
002010 P100-INICIALIZA.                                                         
002020*                                                                         
002030     SET WS-FS-BAR-OK         TO TRUE.                                    
002040     SET WS-FS-HTM-OK         TO TRUE.                                    
002050     SET WS-FS-MTZ-OK         TO TRUE.                                    
002060     MOVE "N"                 TO WS-ABENDOU WS-EOF-BARCODE.               
002070     MOVE ZERO                TO WS-QTD-BARCODES                          
002080                                  WS-QTD-VALIDOS                          
002090                                  WS-QTD-INVALIDOS.                       
002100*                                                                         
002110     IF LK-PLACA-96                                                       
002120         MOVE 8               TO WS-NUM-LINHAS-PLACA                      
002130         MOVE 12              TO WS-NUM-COLS-PLACA                        
002140     ELSE                                                                 
002150         MOVE 16              TO WS-NUM-LINHAS-PLACA                      
002160         MOVE 24              TO WS-NUM-COLS-PLACA                        
002170     END-IF.                                                              
002180*                                                                         
002190     PERFORM P105-ZERA-LINHA-MATRIZ THRU P105-FIM                         
002200         VARYING WS-IND-LINHA-MTX FROM 1 BY 1                             
002210             UNTIL WS-IND-LINHA-MTX > 16.                                 
002220*                                                                         
002230     OPEN INPUT BARCODE-POS.                                              
002240     IF NOT WS-FS-BAR-OK                                                  
002250         MOVE "S"              TO WS-ABENDOU                              
002260         DISPLAY "ERRO NA ABERTURA DO BARCODE-POS. FS: "                  
002270                 WS-FS-BARCODE-POS AT 1505                                
002280         ACCEPT  WS-PROMPT     AT 1501                                    
002290     END-IF.                                                              
002300*                                                                         
002310     IF NOT FLAG-ABENDOU                                                  
002320         OPEN OUTPUT ARQ-HEATMAP                                          
002330         IF NOT WS-FS-HTM-OK                                              
002340             MOVE "S"          TO WS-ABENDOU                              
002350             DISPLAY "ERRO NA ABERTURA DO ARQ-HEATMAP. FS: "              
002360                     WS-FS-ARQ-HEATMAP AT 1505                            
002370             ACCEPT  WS-PROMPT AT 1501                                    
002380         ELSE                                                             
002390             WRITE REGISTRO-CSV-HEATMAP FROM WS-CABECALHO-HEATMAP         
002400         END-IF                                                           
002410     END-IF.                                                              
002420*                                                                         
002430     IF NOT FLAG-ABENDOU AND LK-GRAVA-MATRIZ-SIM                          
002440         OPEN OUTPUT ARQ-MATRIZ                                           
002450         IF NOT WS-FS-MTZ-OK                                              
002460             MOVE "S"          TO WS-ABENDOU                              
002470             DISPLAY "ERRO NA ABERTURA DO ARQ-MATRIZ. FS: "               
002480                     WS-FS-ARQ-MATRIZ AT 1505                             
002490             ACCEPT  WS-PROMPT AT 1501                                    
002500         END-IF                                                           
002510     END-IF.                                                              
002520*                                                                         
002530     IF NOT FLAG-ABENDOU                                                  
002540         READ BARCODE-POS                                                 
002550             AT END SET FLAG-EOF-BARCODE TO TRUE                          
002560         END-READ                                                         
002570     END-IF.                                                              
002580*                                                                         
002590 P100-FIM.                                                                
002600*                                                                         
002610 P105-ZERA-LINHA-MATRIZ.                                                  
002620*                                                                         
002630     PERFORM P106-ZERA-COLUNA-MATRIZ THRU P106-FIM                        
002640         VARYING WS-IND-COL-MTX FROM 1 BY 1                               
002650             UNTIL WS-IND-COL-MTX > 24.                                   
002660*                                                                         
002670 P105-FIM.                                                                
002680*                                                                         
002690 P106-ZERA-COLUNA-MATRIZ.                                                 
002700*                                                                         
002710     MOVE SPACES  TO MTX-COLUNA(WS-IND-LINHA-MTX, WS-IND-COL-MTX).        
002720*                                                                         
002730 P106-FIM.                                                                
002740*                                                                         
002750 P200-LE-BARCODES.                                                        
002760*                                                                         
002770     READ BARCODE-POS                                                     
002780         AT END                                                           
002790             SET FLAG-EOF-BARCODE TO TRUE                                 
002800         NOT AT END                                                       
002810             PERFORM P210-TRATA-BARCODE THRU P210-FIM                     
002820     END-READ.                                                            
002830*                                                                         
002840 P200-FIM.                                                                
002850*                                                                         
002860 P210-TRATA-BARCODE.                                                      
002870*                                                                         
002880     UNSTRING REGISTRO-CSV-BARCODE DELIMITED BY ","                       
002890         INTO BIN-WELL                                                    
002900              BIN-BARCODE-NOME                                            
002910              BIN-SEQUENCIA                                               
002920     END-UNSTRING.                                                        
002930*                                                                         
002940     IF BIN-WELL-VAZIO OR BIN-NOME-VAZIO                                  
002950         CONTINUE                                                         
002960     ELSE                                                                 
002970         ADD 1 TO WS-QTD-BARCODES                                         
002980         PERFORM P250-CALCULA-COORD THRU P250-FIM                         
002990     END-IF.                                                              
003000*                                                                         
003010 P210-FIM.                                                                
003020*                                                                         
003030 P250-CALCULA-COORD.                                                      
003040*                                                                         
003050     MOVE SPACES              TO WS-AREA-CONVERSAO.                       
003060     MOVE BIN-WELL            TO WS-CNV-NOME-POCO.                        
003070     CALL "SPLP0901" USING WS-AREA-CONVERSAO.                             
003080*                                                                         
003090     IF WS-CNV-POCO-OK                                                    
003100         ADD 1 TO WS-QTD-VALIDOS                                          
003110         PERFORM P260-GRAVA-HEATMAP THRU P260-FIM                         
003120         IF LK-GRAVA-MATRIZ-SIM                                           
003130             PERFORM P270-COLOCA-NA-MATRIZ THRU P270-FIM                  
003140         END-IF                                                           
003150     ELSE                                                                 
003160         ADD 1 TO WS-QTD-INVALIDOS                                        
003170     END-IF.                                                              
003180*                                                                         
003190 P250-FIM.                                                                
003200*                                                                         
003210 P260-GRAVA-HEATMAP.                                                      
003220*                                                                         
003230     COMPUTE WS-POS-LETRA    = WS-CNV-LINHA-IDX + 1.                      
003240     COMPUTE WS-COLUNA-1-BASE = WS-CNV-COLUNA-IDX + 1.                    
003250*                                                                         
003260     MOVE SPACES              TO WS-LINHA-HEATMAP.                        
003270     MOVE BIN-BARCODE-NOME    TO WS-HM-NOME.                              
003280     MOVE BIN-WELL            TO WS-HM-POCO.                              
003290     MOVE WS-ALFABETO-POCOS(WS-POS-LETRA:1) TO WS-HM-LINHA-LETRA.         
003300     MOVE WS-COLUNA-1-BASE    TO WS-HM-COLUNA.                            
003310     MOVE WS-CNV-LINHA-IDX    TO WS-HM-LINHA-IDX.                         
003320     MOVE WS-CNV-COLUNA-IDX   TO WS-HM-COLUNA-IDX.                        
003330     WRITE REGISTRO-CSV-HEATMAP FROM WS-LINHA-HEATMAP.                    
003340*                                                                         
003350 P260-FIM.                                                                
003360*                                                                         
003370 P270-COLOCA-NA-MATRIZ.                                                   
003380*                                                                         
003390     IF WS-CNV-LINHA-IDX  < WS-NUM-LINHAS-PLACA AND                       
003400        WS-CNV-COLUNA-IDX < WS-NUM-COLS-PLACA                             
003410         COMPUTE WS-POS-LINHA-MTX = WS-CNV-LINHA-IDX + 1                  
003420         COMPUTE WS-POS-COL-MTX   = WS-CNV-COLUNA-IDX + 1                 
003430         MOVE BIN-BARCODE-NOME                                            
003440             TO MTX-COLUNA(WS-POS-LINHA-MTX, WS-POS-COL-MTX)              
003450     END-IF.                                                              
003460*                                                                         
003470 P270-FIM.                                                                
003480*                                                                         
003490 P300-MONTA-MATRIZ.                                                       
003500*                                                                         
003510     PERFORM P305-MONTA-CABECALHO-MATRIZ THRU P305-FIM.                   
003520*                                                                         
003530     PERFORM P310-MONTA-LINHA-MATRIZ THRU P310-FIM                        
003540         VARYING WS-IND-LINHA-MTX FROM 1 BY 1                             
003550             UNTIL WS-IND-LINHA-MTX > WS-NUM-LINHAS-PLACA.                
003560*                                                                         
003570 P300-FIM.                                                                
003580*                                                                         
003590 P305-MONTA-CABECALHO-MATRIZ.                                             
003600*                                                                         
003610     MOVE SPACES               TO WS-LINHA-CAB-MATRIZ.                    
003620     MOVE "Row"                TO WS-CAB-MTX-ROW.                         
003630     MOVE ","                  TO WS-CAB-MTX-VIRG0.                       
003640     PERFORM P306-MONTA-CELULA-CAB THRU P306-FIM                          
003650         VARYING WS-IND-COL-CAB FROM 1 BY 1                               
003660             UNTIL WS-IND-COL-CAB > WS-NUM-COLS-PLACA.                    
003670     WRITE REGISTRO-CSV-MATRIZ FROM WS-LINHA-CAB-MATRIZ.                  
003680*                                                                         
003690 P305-FIM.                                                                
003700*                                                                         
003710 P306-MONTA-CELULA-CAB.                                                   
003720*                                                                         
003730     MOVE WS-IND-COL-CAB   TO WS-CAB-MTX-NUM(WS-IND-COL-CAB).             
003740     MOVE ","              TO WS-CAB-MTX-VIRGULA(WS-IND-COL-CAB).         
003750*                                                                         
003760 P306-FIM.                                                                
003770*                                                                         
003780 P310-MONTA-LINHA-MATRIZ.                                                 
003790*                                                                         
003800     MOVE SPACES               TO WS-LINHA-MATRIZ.                        
003810     MOVE WS-ALFABETO-POCOS(WS-IND-LINHA-MTX:1) TO WS-MTX-LETRA.          
003820     MOVE ","                  TO WS-MTX-VIRG0.                           
003830     PERFORM P315-MONTA-CELULA-MATRIZ THRU P315-FIM                       
003840         VARYING WS-IND-COL-MTX FROM 1 BY 1                               
003850             UNTIL WS-IND-COL-MTX > WS-NUM-COLS-PLACA.                    
003860     WRITE REGISTRO-CSV-MATRIZ FROM WS-LINHA-MATRIZ.                      
003870*                                                                         
003880 P310-FIM.                                                                
003890*                                                                         
003900 P315-MONTA-CELULA-MATRIZ.                                                
003910*                                                                         
003920     MOVE MTX-COLUNA(WS-IND-LINHA-MTX, WS-IND-COL-MTX)                    
003930         TO WS-MTX-NOME(WS-IND-COL-MTX).                                  
003940     MOVE ","  TO WS-MTX-VIRGULA(WS-IND-COL-MTX).                         
003950*                                                                         
003960 P315-FIM.                                                                
003970*                                                                         
003980 P900-FIM.                                                                
003990*                                                                         
004000     CLOSE BARCODE-POS ARQ-HEATMAP.                                       
004010     IF LK-GRAVA-MATRIZ-SIM                                               
004020         CLOSE ARQ-MATRIZ                                                 
004030     END-IF.                                                              
004040*                                                                         
004050     MOVE WS-QTD-BARCODES      TO WS-QTD-BARCODES-EDIT.                   
004060     MOVE WS-QTD-VALIDOS       TO WS-QTD-VALIDOS-EDIT.                    
004070     MOVE WS-QTD-INVALIDOS     TO WS-QTD-INVALIDOS-EDIT.                  
004080     MOVE LK-FORMATO-PLACA     TO WS-FORMATO-EDIT.                        
004090     STRING "ARQ-HEATMAP/PLACA "                                          
004100            WS-FORMATO-EDIT                                               
004110            " POCOS: "                                                    
004120            WS-QTD-BARCODES-EDIT                                          
004130            " VALIDOS: "                                                  
004140            WS-QTD-VALIDOS-EDIT                                           
004150            " INVALIDOS: "                                                
004160            WS-QTD-INVALIDOS-EDIT                                         
004170            INTO WS-MENSAGEM.                                             
004180     DISPLAY WS-MENSAGEM       AT 1505.                                   
004190     ACCEPT  WS-PROMPT         AT 1501.                                   
004200*                                                                         
004210     MOVE WS-QTD-VALIDOS-EDIT  TO LK-MENSAGEM-RETORNO.                    
004220     GOBACK.                                                              
004230*                                                                         
004240 END PROGRAM SPLP0220.                                                    
