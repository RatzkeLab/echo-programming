000100******************************************************************        
000110* Copybook: TRANSF.CPY                                                    
000120* Author: A. RAFFUL                                                       
000130* Date: 14/02/1994                                                        
000140* Purpose: LAYOUT DO REGISTRO DE TRANSFERENCIA ECHO (POCO ORIGEM,         
000150*          POCO DESTINO E VOLUME EM NANOLITROS). GRAVADO PELOS            
000160*          PROGRAMAS SPLP0110 E SPLP0120 E RELIDO PELO SPLP0130           
000170*          PARA O CRUZAMENTO COM O CATALOGO DE BARCODES.                  
000180* Alteracoes:                                                             
000190*          14/02/1994 - AR  - LAYOUT ORIGINAL (SO POCO ORIGEM E           
000200*                             POCO DESTINO).                              
000210*          02/09/1994 - AR  - INCLUIDO CAMPO DE VOLUME EM NL.             
000220*          11/03/1997 - JCS - REDEFINES DO VOLUME EM PARTE INTEIRA        
000230*                             E DECIMAL PARA MONTAGEM DO CSV COM          
000240*                             UMA CASA DECIMAL (PEDIDO SPLP0110).         
000250*          07/01/1999 - AR  - REVISAO GERAL DE CAMPOS DE DATA DO          
000260*                             SISTEMA PARA Y2K - LAYOUT NAO TEM           
000270*                             CAMPO DE DATA, NENHUMA ALTERACAO.           
000280******************************************************************        
000290*                                                                         
000300 01  WS-TRANSFER-REG.                                                     
000310     05  TRF-POCO-ORIGEM                  PIC X(03).                      
000320     05  TRF-POCO-DESTINO                 PIC X(03).                      
000330     05  TRF-VOLUME-NL                     PIC 9(05)V9(01).               
000340     05  TRF-VOLUME-NL-R  REDEFINES TRF-VOLUME-NL.                        
000350         10  TRF-VOL-INTEIRO               PIC 9(05).                     
000360         10  TRF-VOL-DECIMAL               PIC 9(01).                     
000370     05  FILLER                           PIC X(10).                      
000380*                                                                         
