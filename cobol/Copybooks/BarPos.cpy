000100******************************************************************        
000110* Copybook: BARPOS.CPY                                                    
000120* Author: A. RAFFUL                                                       
000130* Date: 14/02/1994                                                        
000140* Purpose: LAYOUT DO REGISTRO DE POSICAO DE BARCODE, APOS PARSE           
000150*          DA LINHA CSV DE ENTRADA (ARQUIVO DE POSICAO DE                 
000160*          BARCODE). USADO PELOS PROGRAMAS SPLP0210 E SPLP0220.           
000170* Alteracoes:                                                             
000180*          22/06/1994 - AR  - LAYOUT ORIGINAL.                            
000190*          03/11/1996 - JCS - INCLUIDA REDEFINES BIN-WELL-R PARA          
000200*                             SEPARAR LETRA DE LINHA E DIGITOS DE         
000210*                             COLUNA (PEDIDO SPLP0220).                   
000220*          19/01/1999 - AR  - JANELA DE ANO 9(04) REVISADA P/ Y2K         
000230*                             (NAO HA CAMPO DE DATA NESTE LAYOUT,         
000240*                             CONFIRMADO EM REVISAO GERAL).               
000250******************************************************************        
000260*                                                                         
000270 01  WS-BARCODE-IN-REG.                                                   
000280     05  BIN-WELL                        PIC X(03).                       
000290         88  BIN-WELL-VAZIO               VALUE SPACES.                   
000300     05  BIN-WELL-R  REDEFINES BIN-WELL.                                  
000310         10  BIN-LETRA-LINHA              PIC X(01).                      
000320         10  BIN-COL-TEXTO                PIC X(02).                      
000330     05  BIN-BARCODE-NOME                 PIC X(20).                      
000340         88  BIN-NOME-VAZIO                VALUE SPACES.                  
000350     05  BIN-SEQUENCIA                    PIC X(40).                      
000360         88  BIN-SEQ-VAZIA                 VALUE SPACES.                  
000370     05  FILLER                           PIC X(14).                      
000380*                                                                         
